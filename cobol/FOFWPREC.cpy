000100*=================================================================
000200*    FOFWPREC  -  WAYPOINT RECORD  (WAYPOINTS FILE, INPUT)
000300*    MANY RECORDS PER FLIGHT, GROUPED BY FLT-ID, SEQ ASCENDING
000400*=================================================================
000500 01  REG-WAYPT-REC.
000510*        MATCHES REG-FLT-ID ON THE FLIGHT MASTER - THE WAYPOINTS
000520*        FILE HAS NO HEADER/TRAILER OF ITS OWN, SO THIS IS THE
000530*        ONLY WAY THE MAIN LINE KNOWS WHERE ONE FLIGHT'S ROUTE
000540*        ENDS AND THE NEXT ONE'S BEGINS (SEE 0130 / 0211).
000600     05  REG-WPT-FLT-ID          PIC X(08).
000610*        1-UP ASCENDING WITHIN THE FLIGHT - NOT VALIDATED FOR
000620*        GAPS, ONLY FOR BEING NUMERIC (SEE 0211-ACCEPT-WAYPOINT).
000700     05  REG-WPT-SEQ-NO          PIC 9(03).
000710*        WAYPOINT IDENTIFIER, CARRIED THROUGH TO THE ROUTE TABLE
000720*        BUT NOT OTHERWISE INTERPRETED.
000800     05  REG-WPT-NAME            PIC X(08).
000810*        DEGREES, SIGNED, SIGN-LEADING-SEPARATE SO A KEYPUNCH
000820*        ERROR DROPPING THE SIGN IS STILL VISIBLE ON A DUMP.
000900     05  REG-WPT-LAT             PIC S9(03)V9(04)
001000                                 SIGN LEADING SEPARATE.
001010*        DEGREES, SIGNED, SAME REPRESENTATION AS LATITUDE ABOVE.
001100     05  REG-WPT-LON             PIC S9(03)V9(04)
001200                                 SIGN LEADING SEPARATE.
001300     05  FILLER                  PIC X(05).
