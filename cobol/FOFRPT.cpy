000100*=================================================================
000200*    FOFRPT  -  PRINTED REPORT LINE LAYOUTS  (REPORT FILE, OUTPUT)
000300*    132-COLUMN PRINT STYLE, HEADER / DETAIL / SUMMARY BLOCKS,
000400*    HOUSE STYLE FOR FIXED-WIDTH PRINT HEADERS ON THIS SHOP'S
000500*    BATCH REPORTS.
000600*=================================================================
000700*    ONE HEADING BLOCK, PRINTED ONCE AT TOP OF REPORT (SEE
000800*    0140-PRINT-HEADING) - NO PAGE-BREAK LOGIC REPRINTS IT.
000900 01  WRK-RPT-HEADER-1.
001000     05  FILLER                  PIC X(030) VALUE SPACES.
001100     05  FILLER                  PIC X(033) VALUE
001200         "AIRLINE FUEL OPTIMIZATION REPORT".
001300     05  FILLER                  PIC X(009) VALUE "RUN DATE:".
001400     05  WRK-RPT-RUN-DATE        PIC 99/99/9999.
001500     05  FILLER                  PIC X(054) VALUE SPACES.
001600
001700*    COLUMN CAPTIONS - ONE PER FIELD IN WRK-RPT-DETAIL-1, SAME
001800*    LEFT-TO-RIGHT ORDER, SO A COLUMN LINES UP UNDER ITS HEADING.
001900 01  WRK-RPT-HEADER-2.
002000     05  FILLER                  PIC X(008) VALUE "FLIGHT".
002100     05  FILLER                  PIC X(002) VALUE SPACES.
002200     05  FILLER                  PIC X(010) VALUE "ROUTE".
002300     05  FILLER                  PIC X(002) VALUE SPACES.
002400     05  FILLER                  PIC X(010) VALUE "AIRCRAFT".
002500     05  FILLER                  PIC X(002) VALUE SPACES.
002600     05  FILLER                  PIC X(004) VALUE "PLFL".
002700     05  FILLER                  PIC X(002) VALUE SPACES.
002800     05  FILLER                  PIC X(004) VALUE "OPFL".
002900     05  FILLER                  PIC X(002) VALUE SPACES.
003000     05  FILLER                  PIC X(010) VALUE "ORIG-FUEL".
003100     05  FILLER                  PIC X(002) VALUE SPACES.
003200     05  FILLER                  PIC X(010) VALUE "OPT-FUEL".
003300     05  FILLER                  PIC X(002) VALUE SPACES.
003400     05  FILLER                  PIC X(010) VALUE "FUEL-SAV".
003500     05  FILLER                  PIC X(002) VALUE SPACES.
003600     05  FILLER                  PIC X(006) VALUE "SAV-%".
003700     05  FILLER                  PIC X(002) VALUE SPACES.
003800     05  FILLER                  PIC X(012) VALUE "COST-SAV".
003900     05  FILLER                  PIC X(002) VALUE SPACES.
004000     05  FILLER                  PIC X(024) VALUE "RECOMMENDATION-TYPE".
004100     05  FILLER                  PIC X(002) VALUE SPACES.
004200     05  FILLER                  PIC X(006) VALUE "PRIOR.".
004300     05  FILLER                  PIC X(002) VALUE SPACES.
004400     05  FILLER                  PIC X(006) VALUE "CONF-%".
004500     05  FILLER                  PIC X(002) VALUE SPACES.
004600     05  FILLER                  PIC X(004) VALUE "TIME".
004700
004800 01  WRK-RPT-HEADER-3.
004900*        FULL-WIDTH RULE SEPARATING THE COLUMN CAPTIONS FROM THE
005000*        FIRST FLIGHT'S DETAIL LINES.
005100     05  FILLER                  PIC X(132) VALUE ALL "-".
005200
005300*-----------------------------------------------------------------
005400*    DETAIL LINE 1 - NUMERIC/CLASSIFICATION FIELDS
005500*-----------------------------------------------------------------
005600 01  WRK-RPT-DETAIL-1.
005700*        FIELD ORDER BELOW MATCHES THE COLUMN HEADINGS IN
005800*        WRK-RPT-HEADER-2 ABOVE, COLUMN FOR COLUMN.
005900     05  WRK-DET-FLT-ID          PIC X(08).
006000     05  FILLER                  PIC X(02) VALUE SPACES.
006100     05  WRK-DET-ROUTE           PIC X(10).
006200     05  FILLER                  PIC X(02) VALUE SPACES.
006300     05  WRK-DET-ACFT-TYPE       PIC X(10).
006400     05  FILLER                  PIC X(02) VALUE SPACES.
006500     05  WRK-DET-PLAN-FL         PIC ZZZ9.
006600     05  FILLER                  PIC X(02) VALUE SPACES.
006700     05  WRK-DET-OPT-FL          PIC ZZZ9.
006800     05  FILLER                  PIC X(02) VALUE SPACES.
006900     05  WRK-DET-ORIG-FUEL       PIC ZZZ,ZZ9.9.
007000     05  FILLER                  PIC X(01) VALUE SPACES.
007100     05  WRK-DET-OPT-FUEL        PIC ZZZ,ZZ9.9.
007200     05  FILLER                  PIC X(01) VALUE SPACES.
007300     05  WRK-DET-FUEL-SAV        PIC ZZZ,ZZ9.9.
007400     05  FILLER                  PIC X(01) VALUE SPACES.
007500     05  WRK-DET-SAV-PCT         PIC ZZ9.9.
007600     05  FILLER                  PIC X(02) VALUE SPACES.
007700     05  WRK-DET-COST-SAV        PIC Z,ZZZ,ZZ9.99.
007800     05  FILLER                  PIC X(01) VALUE SPACES.
007900     05  WRK-DET-REC-TYPE        PIC X(24).
008000     05  FILLER                  PIC X(01) VALUE SPACES.
008100     05  WRK-DET-PRIORITY        PIC X(06).
008200     05  FILLER                  PIC X(01) VALUE SPACES.
008300     05  WRK-DET-CONF-PCT        PIC ZZ9.9.
008400     05  FILLER                  PIC X(02) VALUE SPACES.
008500*        SIGNED MINUTES - LEADING + OR - PRINTS AUTOMATICALLY,
008600*        NO SEPARATE SIGN-EDIT FIELD NEEDED FOR THE PRINT LINE.
008700     05  WRK-DET-TIME-IMPACT     PIC +ZZ9.
008800
008900*-----------------------------------------------------------------
009000*    DETAIL LINE 2 - ACTION-REQUIRED TEXT
009100*-----------------------------------------------------------------
009200 01  WRK-RPT-DETAIL-2.
009300     05  FILLER                  PIC X(010) VALUE "  ACTION: ".
009400     05  WRK-DET-ACTION          PIC X(80).
009500     05  FILLER                  PIC X(042) VALUE SPACES.
009600
009700*-----------------------------------------------------------------
009800*    DETAIL LINE 3 - ENGINE RATIONALE / WEATHER-FACTOR TEXT
009900*-----------------------------------------------------------------
010000 01  WRK-RPT-DETAIL-3.
010100     05  FILLER                  PIC X(015) VALUE
010200         "  JUSTIFICATION".
010300     05  FILLER                  PIC X(002) VALUE ": ".
010400     05  WRK-DET-JUSTIF          PIC X(080).
010500     05  FILLER                  PIC X(035) VALUE SPACES.
010600
010700*-----------------------------------------------------------------
010800*    DETAIL LINE 4 - ONE IMPLEMENTATION STEP (PRINTED ONCE PER
010900*    NON-BLANK ENTRY IN WS-STEP-TEXT - SEE 0273-BUILD-STEP-TEXT)
011000*-----------------------------------------------------------------
011100 01  WRK-RPT-DETAIL-4.
011200     05  FILLER                  PIC X(010) VALUE "    STEP: ".
011300     05  WRK-DET-STEP            PIC X(080).
011400     05  FILLER                  PIC X(042) VALUE SPACES.
011500
011600 01  WRK-RPT-BLANK-LINE.
011700     05  FILLER                  PIC X(132) VALUE SPACES.
011800
011900*-----------------------------------------------------------------
012000*    END-OF-BATCH SUMMARY BLOCK - FIVE SEPARATE ONE-FIELD 01'S
012100*    RATHER THAN ONE GROUP, SO EACH LINE CAN BE WRITTEN AND
012200*    SPACED INDEPENDENTLY BY 0900-PRINT-SUMMARY WITHOUT A REDEFINE.
012300*-----------------------------------------------------------------
012400 01  WRK-RPT-SUMMARY-1.
012500     05  FILLER                  PIC X(028) VALUE
012600         "TOTAL FLIGHTS PROCESSED    ".
012700     05  WRK-SUM-FLT-CNT         PIC ZZZ9.
012800
012900 01  WRK-RPT-SUMMARY-2.
013000     05  FILLER                  PIC X(028) VALUE
013100         "TOTAL FUEL SAVINGS KG      ".
013200     05  WRK-SUM-FUEL-SAV        PIC ZZZ,ZZ9.9.
013300
013400 01  WRK-RPT-SUMMARY-3.
013500     05  FILLER                  PIC X(028) VALUE
013600         "TOTAL COST SAVINGS USD     ".
013700     05  WRK-SUM-COST-SAV        PIC Z,ZZZ,ZZ9.99.
013800
013900 01  WRK-RPT-SUMMARY-4.
014000*        COUNT OF RECOMMENDATIONS CLASSIFIED HIGH PRIORITY (R16
014100*        SETS THE PRIORITY, R19 TOTALS THE HIGH-PRIORITY COUNT) -
014200*        THE NUMBER DISPATCH SUPERVISORS SCAN FOR FIRST.
014300     05  FILLER                  PIC X(028) VALUE
014400         "HIGH PRIORITY ACTIONS      ".
014500     05  WRK-SUM-HIGH-CNT        PIC ZZZ9.
014600
014700 01  WRK-RPT-SUMMARY-5.
014800*        MEAN OF REG-REC-CONFIDENCE (R12 SETS THE CONFIDENCE, R19
014900*        TOTALS THE AVERAGE) ACROSS ALL FLIGHTS
015000*        PROCESSED, NOT JUST THE ONES WITH A CHANGE RECOMMENDED.
015100     05  FILLER                  PIC X(028) VALUE
015200         "AVERAGE CONFIDENCE PCT     ".
015300     05  WRK-SUM-AVG-CONF        PIC ZZ9.9.
