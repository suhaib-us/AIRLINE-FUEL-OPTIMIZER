000100*=================================================================
000200*    FOFMSGS  -  SHARED ERROR MESSAGE BOOK
000300*    COPY MEMBER  -  FILE STATUS / ABEND MESSAGE LITERALS
000400*    USED BY ALL FUEL-OPTIMIZATION BATCH PROGRAMS (FOF-SERIES)
000500*=================================================================
000600 01  WS-FOF-MESSAGE-BOOK.
000610*        ONE FIXED 40-BYTE LITERAL PER CONDITION SO THE OPERATOR
000620*        CONSOLE LOG LINES UP COLUMN-FOR-COLUMN NO MATTER WHICH
000630*        FILE OR CONDITION TRIPPED - A HOUSE HABIT CARRIED OVER
000640*        FROM THE OLDER BATCH SUITE.
000700     05  WS-MSG-OPEN-FAIL        PIC X(040) VALUE
000800         "FOF-MSGS  FILE OPEN FAILED - SEE FS CODE".
000900     05  WS-MSG-READ-FAIL        PIC X(040) VALUE
001000         "FOF-MSGS  FILE READ FAILED - SEE FS CODE".
001100     05  WS-MSG-WRITE-FAIL       PIC X(040) VALUE
001200         "FOF-MSGS  FILE WRITE FAILED - SEE FS CODE".
001300     05  WS-MSG-CLOSE-FAIL       PIC X(040) VALUE
001400         "FOF-MSGS  FILE CLOSE FAILED - SEE FS CODE".
001410*        FEWER THAN 2 WAYPOINTS ON THE ROUTE - NOT ENOUGH TO FORM
001420*        EVEN ONE LEG, SO THE FLIGHT IS SKIPPED ENTIRELY.
001500     05  WS-MSG-ROUTE-SHORT      PIC X(040) VALUE
001600         "FOF-MSGS  ROUTE HAS FEWER THAN 2 WAYPTS ".
001610*        A WAYPOINT'S SEQUENCE NUMBER OR COORDINATES FAILED THE
001620*        NUMERIC CLASS TEST - SEE 0211-ACCEPT-WAYPOINT.  KEPT
001630*        DISTINCT FROM WS-MSG-ROUTE-SHORT SO THE CONSOLE LOG
001640*        TELLS THE TWO SKIP REASONS APART AT A GLANCE.
001700     05  WS-MSG-ROUTE-BAD-DATA   PIC X(040) VALUE
001800         "FOF-MSGS  ROUTE DATA UNPARSABLE-SKIPPED ".
001900     05  WS-MSG-NORMAL-EOJ       PIC X(040) VALUE
002000         "FOF-MSGS  BATCH COMPLETED NORMALLY      ".
002100     05  FILLER                  PIC X(004).
