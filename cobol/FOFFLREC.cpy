000100*=================================================================
000200*    FOFFLREC  -  FLIGHT MASTER RECORD  (FLIGHTS FILE, INPUT)
000300*    ONE RECORD PER PLANNED FLIGHT, LINE SEQUENTIAL, 80 BYTES
000400*=================================================================
000500 01  REG-FLIGHT-REC.
000510*        CARRIER FLIGHT NUMBER - KEY FOR MATCHING WAYPOINTS AND
000520*        WEATHER RECORDS TO THIS FLIGHT (SEE FOFWPREC, FOFWTREC).
000600     05  REG-FLT-ID              PIC X(08).
000610*        FOUR-CHARACTER STATION CODE, DEPARTURE POINT.
000700     05  REG-FLT-ORIGIN          PIC X(04).
000710*        FOUR-CHARACTER STATION CODE, ARRIVAL POINT.
000800     05  REG-FLT-DEST            PIC X(04).
000810*        FLEET TYPE CODE - KEY INTO THE AIRCRAFT PROFILE FILE
000820*        (FOFACPRF) FOR BURN-RATE AND WEIGHT CONSTANTS.
000900     05  REG-FLT-ACFT-TYPE       PIC X(10).
000910*        SCHEDULED DEPARTURE, FREE-FORM TEXT - CARRIED THROUGH
000920*        TO THE REPORT BUT NOT INTERPRETED BY THIS SYSTEM.
001000     05  REG-FLT-DEP-TIME        PIC X(16).
001010*        FUEL LOAD AS FILED WITH THE FLIGHT PLAN, KG, ONE DECIMAL.
001100     05  REG-FLT-PLAN-FUEL       PIC 9(06)V9.
001110*        PLANNED CRUISE ALTITUDE, FEET.
001200     05  REG-FLT-CRZ-ALT         PIC 9(05).
001210*        BOOKED PASSENGER COUNT - FEEDS THE WEIGHT FACTOR (R3),
001220*        90 KG PER PASSENGER, SEE 0233-CALC-WEIGHT-FACTOR.
001300     05  REG-FLT-PAX-CNT         PIC 9(03).
001310*        CARGO WEIGHT, KG, ALSO INTO THE WEIGHT FACTOR.
001400     05  REG-FLT-CARGO-WT        PIC 9(05).
001500     05  FILLER                  PIC X(18).
