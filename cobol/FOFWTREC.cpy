000100*=================================================================
000200*    FOFWTREC  -  WEATHER RECORD  (WEATHER FILE, INPUT)
000300*    ONE RECORD PER WAYPOINT, SAME ORDER AS THE WAYPOINTS FILE.
000400*    SUBSTITUTES FOR THE LIVE WEATHER FEED - SEE 0220-OBTAIN-WEATHER.
000500*=================================================================
000600 01  REG-WTHR-REC.
000610*        WAYPOINT NAME THIS ENTRY DESCRIBES - MATCHED POSITIONALLY,
000620*        NOT BY KEY, TO THE ROUTE TABLE (SEE 0220-OBTAIN-WEATHER).
000700     05  REG-WTH-LOCATION        PIC X(08).
000710*        DEGREES CELSIUS, ONE DECIMAL, SIGN-LEADING-SEPARATE.
000800     05  REG-WTH-TEMP            PIC S9(03)V9
000900                                 SIGN LEADING SEPARATE.
000910*        KNOTS - FEEDS THE WIND-IMPACT (R5) AND WIND-COMPONENT
000920*        (R14) CALCULATIONS.
001000     05  REG-WTH-WIND-SPD        PIC 9(03).
001010*        COMPASS DEGREES THE WIND IS COMING FROM.
001100     05  REG-WTH-WIND-DIR        PIC 9(03).
001110*        STATUTE MILES, ONE DECIMAL - NOT USED BY ANY CURRENT
001120*        BUSINESS RULE, CARRIED FOR THE DISPATCH DESK'S OWN USE.
001200     05  REG-WTH-VISIBILITY      PIC 9(02)V9.
001210*        FREE-TEXT SKY/PRECIPITATION DESCRIPTION.
001300     05  REG-WTH-CONDITIONS      PIC X(20).
001400     05  FILLER                  PIC X(08).
