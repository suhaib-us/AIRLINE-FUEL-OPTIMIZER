000100*=================================================================
000200*    FOFACPRF  -  AIRCRAFT PERFORMANCE TABLE  (INTERNAL, 3 TYPES)
000300*    A VALUE-LITERAL BLOCK REDEFINED AS A TABLE, THE SHOP'S
000400*    STANDARD WAY OF HAND-CODING A SMALL LOOKUP TABLE WITHOUT
000500*    CARRYING A SEPARATE FILE FOR IT.
000600*    UNKNOWN AIRCRAFT TYPES DEFAULT TO ENTRY 1 (B737-800).
000700*=================================================================
000800*    EACH 46-BYTE LITERAL PACKS ONE FLEET TYPE'S SEVEN PERFORMANCE
000900*    CONSTANTS POSITIONALLY - SEE THE REDEFINES BELOW FOR THE
001000*    FIELD-BY-FIELD BREAKOUT.  NO FILLER IS ADDED HERE BECAUSE
001100*    THE LITERAL'S WIDTH MUST MATCH TAB-ACFT-ENTRY EXACTLY OR THE
001200*    REDEFINES MISALIGNS EVERY FIELD AFTER THE FIRST SHORT ROW.
001300 01  TAB-ACFT-PERF-VALUES.
001400*        B737-800: MAX ALT 41000, OPT ALT 36000, SPEED 450 KT,
001500*        FUEL CAP 26000, BURN BASE 2400, EMPTY WT 42000, PAYLOAD
001600*        20000 - THIS SHOP'S WORKHORSE NARROWBODY, ENTRY 1, ALSO
001700*        THE UNKNOWN-TYPE DEFAULT (SEE WS-ACFT-DEFAULT-IDX).
001800     05  FILLER PIC X(46) VALUE
001900         "B737-800  410003600045002600002400042000020000".
002000*        A320: SLIGHTLY LOWER CEILING AND SPEED THAN THE 737,
002100*        LIGHTER EMPTY WEIGHT.
002200     05  FILLER PIC X(46) VALUE
002300         "A320      390003500044702400002300042400019000".
002400*        B777-300: THE SHOP'S ONLY WIDEBODY - HIGHER CEILING,
002500*        MUCH LARGER FUEL CAPACITY AND BURN RATE.
002600     05  FILLER PIC X(46) VALUE
002700         "B777-300  431003800049018100007500167800070000".
002800
002900 01  TAB-ACFT-PERF REDEFINES TAB-ACFT-PERF-VALUES.
003000     05  TAB-ACFT-ENTRY OCCURS 3 TIMES INDEXED BY ACF-IDX.
003100*            FLEET TYPE CODE, MATCHED AGAINST REG-FLT-ACFT-TYPE.
003200         10  TAB-ACFT-TYPE       PIC X(10).
003300*            STRUCTURAL CEILING, FEET - CANDIDATE ALTITUDES ABOVE
003400*            THIS ARE NOT SCANNED (SEE 0240-SCAN-ALTITUDES).
003500         10  TAB-ACFT-MAX-ALT    PIC 9(05).
003600*            MANUFACTURER'S BEST-ECONOMY CRUISE ALTITUDE - THE
003700*            REFERENCE POINT FOR THE R2 ALTITUDE FACTOR.
003800         10  TAB-ACFT-OPT-ALT    PIC 9(05).
003900*            TRUE AIRSPEED, KNOTS, BEFORE WIND IMPACT.
004000         10  TAB-ACFT-SPEED      PIC 9(03).
004100*            USABLE FUEL CAPACITY, KG - NOT CURRENTLY CHECKED
004200*            AGAINST THE PLANNED BURN, CARRIED FOR FUTURE USE.
004300         10  TAB-ACFT-FUEL-CAP   PIC 9(06).
004400*            BASELINE BURN RATE AT OPTIMAL ALTITUDE, KG PER HOUR,
004500*            BEFORE THE R2/R3 ADJUSTMENT FACTORS ARE APPLIED.
004600         10  TAB-ACFT-BURN-BASE  PIC 9(05).
004700*            OPERATING EMPTY WEIGHT, KG - THE R3 WEIGHT-FACTOR
004800*            BASE.
004900         10  TAB-ACFT-WT-EMPTY   PIC 9(06).
005000*            MAXIMUM STRUCTURAL PAYLOAD, KG - NOT CURRENTLY
005100*            CROSS-CHECKED AGAINST CARGO PLUS PASSENGER WEIGHT.
005200         10  TAB-ACFT-MAX-PAYLD  PIC 9(06).
005300
005400*    DEFAULT-ENTRY POINTER - SET TO 1 (B737-800) WHEN A LOOKUP
005500*    MISSES; SEE 0230-RUN-OPTIMIZATION.
005600 01  WS-ACFT-DEFAULT-IDX         PIC 9(01) COMP-3 VALUE 1.
