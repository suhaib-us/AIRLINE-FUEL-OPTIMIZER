000100*=================================================================
000200*    PROGRAM     : FOFTRIG
000300*    PROGRAMMER  : R. T. MASON
000400*    ANALYST     : D. WHITLOCK
000500*    INSTALLATION: MIDLAND AIRWAYS - DISPATCH SYSTEMS DP CENTER
000600*    WRITTEN     : 14/03/1987
000700*    PURPOSE.....: SHARED TRIGONOMETRIC/ROOT BOOK - THIS SHOP'S
000800*                  COBOL SUBSET CARRIES NO INTRINSIC FUNCTIONS,
000900*                  SO SIN, COS, ARCSIN AND SQUARE ROOT ARE KEPT
001000*                  HERE AS ONE CALLED MODULE FOR ALL FUEL-
001100*                  OPTIMIZATION PROGRAMS TO SHARE (SEE FOF0100).
001200*-----------------------------------------------------------------
001300*                     CHANGE LOG
001400*-----------------------------------------------------------------
001500*    140387  RTM  CR-0410  ORIGINAL WRITE-UP - SIN/COS ONLY,
001600*    140387  RTM  CR-0410  CALLED FROM THE OLD GREAT-CIRCLE MILAGE
001700*    140387  RTM  CR-0410  PROGRAM ON THE ROUTE-PLANNING SYSTEM.
001800*    020688  RTM  CR-0455  ADDED ARCSIN ENTRY POINT (FUNCTION-
001900*    020688  RTM  CR-0455  CODE ASIN) FOR THE HAVERSINE DISTANCE
002000*    020688  RTM  CR-0455  CALCULATION - NEWTON ITERATION AGAINST
002100*    020688  RTM  CR-0455  OUR OWN SIN/COS, NO LIBRARY CALLS.
002200*    170990  DW   CR-0602  WIDENED WORKING PRECISION TO 9 DECIMAL
002300*    170990  DW   CR-0602  PLACES - 6 WAS NOT ENOUGH FOR THE WIND
002400*    170990  DW   CR-0602  COMPONENT ANALYSIS ON LONG-HAUL ROUTES.
002500*    110293  RTM  CR-0688  ADDED A SIXTH TERM TO THE SIN AND COS
002600*    110293  RTM  CR-0688  SERIES - ROUNDING COMPLAINTS FROM OPS
002700*    110293  RTM  CR-0688  ON ROUTES CROSSING THE INTERNATIONAL
002800*    110293  RTM  CR-0688  DATE LINE, WIDE COURSE-ANGLE DELTAS.
002900*    281098  DW   CR-0951  Y2K REVIEW - NO DATE FIELDS IN THIS
003000*    281098  DW   CR-0951  MODULE, NO CHANGE REQUIRED. SIGNED OFF.
003100*    090501  RTM  CR-1073  ADDED SQRT ENTRY POINT SO THE FUEL
003200*    090501  RTM  CR-1073  OPTIMIZATION REWRITE (FOF0100) DOES
003300*    090501  RTM  CR-1073  NOT NEED ITS OWN COPY OF NEWTON'S
003400*    090501  RTM  CR-1073  METHOD - ONE MATH BOOK FOR THE SHOP.
003500*=================================================================
003600 IDENTIFICATION                            DIVISION.
003700 PROGRAM-ID.       FOFTRIG.
003800 AUTHOR.           R. T. MASON.
003900 INSTALLATION.     MIDLAND AIRWAYS - DISPATCH SYSTEMS DP CENTER.
004000 DATE-WRITTEN.     14/03/1987.
004100 DATE-COMPILED.
004200 SECURITY.         COMPANY CONFIDENTIAL - DISPATCH SYSTEMS GROUP.
004300*=================================================================
004400 ENVIRONMENT                               DIVISION.
004500 CONFIGURATION                             SECTION.
004600 SPECIAL-NAMES.
004700     CLASS TRIG-NUMERIC IS "0123456789"
004800         UPSI-0 IS TRACE-SWITCH.
004900
005000*-----------------------------------------------------------------
005100 DATA                                      DIVISION.
005200 WORKING-STORAGE                           SECTION.
005300
005400*-----------------------------------------------------------------
005500 01  FILLER                      PIC X(050)          VALUE
005600     "***** SIN/COS WORKING FIELDS *****".
005700*-----------------------------------------------------------------
005800 01  WS-TRIG-WORK.
005900*        SHARED BY BOTH 0210-SIN-FORMULA AND 0310-COS-FORMULA -
006000*        NEITHER CALLS THE OTHER, SO THERE IS NO RISK OF ONE
006100*        FORMULA CLOBBERING THE OTHER'S WORK MID-CALCULATION.
006200     05  WS-X                    PIC S9(05)V9(09) COMP-3
006300                                  VALUE ZERO.
006400*            X SQUARED - COMPUTED ONCE, REUSED BY EVERY TERM OF
006500*            THE HORNER-FORM SERIES BELOW.
006600     05  WS-X2                   PIC S9(05)V9(09) COMP-3
006700                                  VALUE ZERO.
006800*            RUNNING HORNER-FORM ACCUMULATOR, REUSED AS-IS BY
006900*            BOTH THE SIN AND COS SERIES.
007000     05  WS-H                    PIC S9(05)V9(09) COMP-3
007100                                  VALUE ZERO.
007200     05  WS-SIN-RESULT           PIC S9(05)V9(09) COMP-3
007300                                  VALUE ZERO.
007400     05  WS-COS-RESULT           PIC S9(05)V9(09) COMP-3
007500                                  VALUE ZERO.
007600     05  FILLER                  PIC X(04)        VALUE SPACES.
007700
007800*    DUMP-VIEW REDEFINES - KEPT SO A DISPLAY OF THE PACKED WORK
007900*    FIELDS CAN BE READ FROM AN ABEND DUMP WITHOUT UNPACKING BY
008000*    HAND.  SET TRACE-SWITCH ON (UPSI 0 BIT) TO DISPLAY THEM.
008100 01  WS-TRIG-WORK-DUMP REDEFINES WS-TRIG-WORK.
008200     05  WS-X-DUMP               PIC S9(05)V9(09).
008300     05  WS-X2-DUMP              PIC S9(05)V9(09).
008400     05  WS-H-DUMP               PIC S9(05)V9(09).
008500     05  WS-SIN-RESULT-DUMP      PIC S9(05)V9(09).
008600     05  WS-COS-RESULT-DUMP      PIC S9(05)V9(09).
008700     05  FILLER                  PIC X(04).
008800
008900*-----------------------------------------------------------------
009000 01  FILLER                      PIC X(050)          VALUE
009100     "***** ARCSIN NEWTON-ITERATION FIELDS *****".
009200*-----------------------------------------------------------------
009300 01  WS-ASIN-WORK.
009400     05  WS-ASIN-TARGET          PIC S9(05)V9(09) COMP-3
009500                                  VALUE ZERO.
009600     05  WS-ASIN-Y               PIC S9(05)V9(09) COMP-3
009700                                  VALUE ZERO.
009800     05  FILLER                  PIC X(04)        VALUE SPACES.
009900
010000 01  WS-ASIN-WORK-DUMP REDEFINES WS-ASIN-WORK.
010100     05  WS-ASIN-TARGET-DUMP     PIC S9(05)V9(09).
010200     05  WS-ASIN-Y-DUMP          PIC S9(05)V9(09).
010300     05  FILLER                  PIC X(04).
010400
010500*-----------------------------------------------------------------
010600 01  FILLER                      PIC X(050)          VALUE
010700     "***** SQUARE ROOT NEWTON-ITERATION FIELDS *****".
010800*-----------------------------------------------------------------
010900 01  WS-SQRT-WORK.
011000     05  WS-SQRT-V               PIC S9(05)V9(09) COMP-3
011100                                  VALUE ZERO.
011200     05  WS-SQRT-X               PIC S9(05)V9(09) COMP-3
011300                                  VALUE ZERO.
011400     05  FILLER                  PIC X(04)        VALUE SPACES.
011500
011600 01  WS-SQRT-WORK-DUMP REDEFINES WS-SQRT-WORK.
011700     05  WS-SQRT-V-DUMP          PIC S9(05)V9(09).
011800     05  WS-SQRT-X-DUMP          PIC S9(05)V9(09).
011900     05  FILLER                  PIC X(04).
012000
012100*-----------------------------------------------------------------
012200 01  FILLER                      PIC X(050)          VALUE
012300     "***** END OF WORKING-STORAGE - FOFTRIG *****".
012400*-----------------------------------------------------------------
012500
012600*=================================================================
012700 LINKAGE                                   SECTION.
012800*=================================================================
012900 01  LK-FOFTRIG-PARM.
013000*        FOF0100 BUILDS THIS GROUP IN ITS OWN WS-TRIG-PARM (SAME
013100*        LAYOUT) AND PASSES IT BY REFERENCE ON EVERY CALL - ONE
013200*        FUNCTION REQUESTED, ONE VALUE IN, ONE VALUE OUT.
013300     05  LK-FUNCTION-CODE        PIC X(04).
013400         88  LK-FUNC-SIN                    VALUE "SIN ".
013500         88  LK-FUNC-COS                    VALUE "COS ".
013600         88  LK-FUNC-ASIN                   VALUE "ASIN".
013700         88  LK-FUNC-SQRT                   VALUE "SQRT".
013800     05  LK-INPUT-VALUE          PIC S9(05)V9(09) COMP-3.
013900     05  LK-OUTPUT-VALUE         PIC S9(05)V9(09) COMP-3.
014000     05  FILLER                  PIC X(04).
014100
014200*=================================================================
014300 PROCEDURE                                 DIVISION
014400                                 USING LK-FOFTRIG-PARM.
014500*=================================================================
014600 0000-MAIN-LINE                            SECTION.
014700*    A CALLED SUBPROGRAM DISPATCHES ON THE FUNCTION CODE AND
014800*    RETURNS - THERE IS NO PERSISTENT STATE BETWEEN CALLS OTHER
014900*    THAN THE WORKING-STORAGE THIS COMPILER ZEROES AT LOAD TIME,
015000*    SO EACH CALL IS INDEPENDENT OF THE ONE BEFORE IT.
015100
015200     MOVE ZERO TO LK-OUTPUT-VALUE.
015300
015400     EVALUATE TRUE
015500         WHEN LK-FUNC-SIN
015600             PERFORM 0200-CALC-SIN
015700             MOVE WS-SIN-RESULT TO LK-OUTPUT-VALUE
015800         WHEN LK-FUNC-COS
015900             PERFORM 0300-CALC-COS
016000             MOVE WS-COS-RESULT TO LK-OUTPUT-VALUE
016100         WHEN LK-FUNC-ASIN
016200             PERFORM 0400-CALC-ASIN
016300             MOVE WS-ASIN-Y     TO LK-OUTPUT-VALUE
016400         WHEN LK-FUNC-SQRT
016500             PERFORM 0500-CALC-SQRT
016600             MOVE WS-SQRT-X     TO LK-OUTPUT-VALUE
016700*            AN UNRECOGNIZED FUNCTION CODE LEAVES LK-OUTPUT-VALUE
016800*            AT THE ZERO MOVED ABOVE RATHER THAN ABENDING - NONE
016900*            OF THIS SHOP'S CALLERS HAVE EVER TRIPPED THIS PATH.
017000         WHEN OTHER
017100             CONTINUE
017200     END-EVALUATE.
017300
017400*    TRACE-SWITCH TIED TO THE SAME UPSI-0 BIT AS FOF0100'S OWN
017500*    WIND-COMPONENT TRACE - OPS SETS THE JOB CARD SWITCH ONCE AND
017600*    BOTH PROGRAMS START TALKING, SINCE FOF0100 CALLS THIS BOOK
017700*    ONCE PER WEATHER ENTRY DURING WIND-COMPONENT ANALYSIS.
017800     IF TRACE-SWITCH ON
017900         DISPLAY "FOFTRIG TRACE FUNC=" LK-FUNCTION-CODE
018000                 " IN=" LK-INPUT-VALUE
018100                 " OUT=" LK-OUTPUT-VALUE
018200     END-IF.
018300     GOBACK.
018400
018500 0000-MAIN-LINE-EXIT.                       EXIT.
018600
018700*-----------------------------------------------------------------
018800 0200-CALC-SIN                             SECTION.
018900*    ENTRY WRAPPER - LOADS WS-X FROM THE CALLER'S PARAMETER AND
019000*    RUNS THE RAW SERIES FORMULA IN 0210.
019100*-----------------------------------------------------------------
019200
019300     MOVE LK-INPUT-VALUE TO WS-X.
019400     PERFORM 0210-SIN-FORMULA.
019500
019600 0200-CALC-SIN-EXIT.                        EXIT.
019700
019800*-----------------------------------------------------------------
019900 0210-SIN-FORMULA                          SECTION.
020000*    SIN(X) BY A SIX-TERM MACLAURIN SERIES IN NESTED (HORNER)
020100*    FORM - X IN RADIANS.  ACCURATE TO WORKING PRECISION FOR
020200*    THE ANGLE RANGES USED BY THE HAVERSINE AND WIND-COMPONENT
020300*    CALCULATIONS (SEE FOF0100 0231/0222).
020400*-----------------------------------------------------------------
020500
020600     COMPUTE WS-X2 = WS-X * WS-X.
020700     COMPUTE WS-H  = 1 - (WS-X2 / 156).
020800     COMPUTE WS-H  = 1 - (WS-X2 / 110 * WS-H).
020900     COMPUTE WS-H  = 1 - (WS-X2 / 72  * WS-H).
021000     COMPUTE WS-H  = 1 - (WS-X2 / 42  * WS-H).
021100     COMPUTE WS-H  = 1 - (WS-X2 / 20  * WS-H).
021200     COMPUTE WS-H  = 1 - (WS-X2 / 6   * WS-H).
021300     COMPUTE WS-SIN-RESULT = WS-X * WS-H.
021400
021500 0210-SIN-FORMULA-EXIT.                     EXIT.
021600
021700*-----------------------------------------------------------------
021800 0300-CALC-COS                             SECTION.
021900*    ENTRY WRAPPER - SEE 0200-CALC-SIN.
022000*-----------------------------------------------------------------
022100
022200     MOVE LK-INPUT-VALUE TO WS-X.
022300     PERFORM 0310-COS-FORMULA.
022400
022500 0300-CALC-COS-EXIT.                        EXIT.
022600
022700*-----------------------------------------------------------------
022800 0310-COS-FORMULA                          SECTION.
022900*    COS(X) BY A SIX-TERM MACLAURIN SERIES, HORNER FORM.
023000*-----------------------------------------------------------------
023100
023200     COMPUTE WS-X2 = WS-X * WS-X.
023300     COMPUTE WS-H  = 1 - (WS-X2 / 132).
023400     COMPUTE WS-H  = 1 - (WS-X2 / 90  * WS-H).
023500     COMPUTE WS-H  = 1 - (WS-X2 / 56  * WS-H).
023600     COMPUTE WS-H  = 1 - (WS-X2 / 30  * WS-H).
023700     COMPUTE WS-H  = 1 - (WS-X2 / 12  * WS-H).
023800     COMPUTE WS-COS-RESULT = 1 - (WS-X2 / 2 * WS-H).
023900
024000 0310-COS-FORMULA-EXIT.                     EXIT.
024100
024200*-----------------------------------------------------------------
024300 0400-CALC-ASIN                            SECTION.
024400*    ARCSIN(X) BY NEWTON ITERATION AGAINST OUR OWN SIN/COS -
024500*    Y(N+1) = Y(N) - (SIN(Y(N)) - X) / COS(Y(N)).  FIVE PASSES
024600*    IS PLENTY GIVEN SIN/COS ARE ALREADY GOOD TO WORKING
024700*    PRECISION AND THE STARTING GUESS Y0=X IS CLOSE FOR THE
024800*    SMALL ARGUMENTS THE HAVERSINE FORMULA PASSES IN.
024900*-----------------------------------------------------------------
025000
025100     MOVE LK-INPUT-VALUE TO WS-ASIN-TARGET.
025200     MOVE LK-INPUT-VALUE TO WS-ASIN-Y.
025300     PERFORM 0410-NEWTON-STEP 5 TIMES.
025400
025500 0400-CALC-ASIN-EXIT.                       EXIT.
025600
025700*-----------------------------------------------------------------
025800 0410-NEWTON-STEP                          SECTION.
025900*    ONE PASS OF THE ITERATION - A SEPARATE NUMBERED PARAGRAPH,
026000*    NOT AN INLINE PERFORM, SINCE THE SHOP'S HOUSE STYLE PUTS THE
026100*    BODY OF EVERY PERFORM-N-TIMES LOOP IN ITS OWN SECTION.
026200*-----------------------------------------------------------------
026300
026400     MOVE WS-ASIN-Y TO WS-X.
026500     PERFORM 0210-SIN-FORMULA.
026600     PERFORM 0310-COS-FORMULA.
026700*    A ZERO COSINE WOULD MEAN Y IS AT +/-90 DEGREES - NOT A CASE
026800*    THE CALLERS IN THIS SHOP'S ROUTE MATH EVER PRESENT, BUT THE
026900*    GUARD COSTS NOTHING AND AVOIDS A DIVIDE-BY-ZERO ABEND IF ONE
027000*    EVER DID.  ON THE GUARDED PATH Y SIMPLY HOLDS AT ITS LAST
027100*    VALUE FOR THE REMAINING PASSES.
027200     IF WS-COS-RESULT NOT EQUAL ZERO
027300         COMPUTE WS-ASIN-Y =
027400             WS-ASIN-Y -
027500             ((WS-SIN-RESULT - WS-ASIN-TARGET) / WS-COS-RESULT)
027600     END-IF.
027700
027800 0410-NEWTON-STEP-EXIT.                     EXIT.
027900
028000*-----------------------------------------------------------------
028100 0500-CALC-SQRT                            SECTION.
028200*    SQUARE ROOT BY NEWTON ITERATION - X(N+1) = (X(N)+V/X(N))/2.
028300*    TEN PASSES CONVERGES WELL PAST WORKING PRECISION FOR ANY
028400*    POSITIVE V THIS SHOP'S FUEL FIGURES OR TRIG WORK PRODUCE.
028500*-----------------------------------------------------------------
028600
028700     MOVE LK-INPUT-VALUE TO WS-SQRT-V.
028800     IF WS-SQRT-V EQUAL ZERO
028900         MOVE ZERO TO WS-SQRT-X
029000     ELSE
029100         MOVE WS-SQRT-V TO WS-SQRT-X
029200         PERFORM 0510-SQRT-STEP 10 TIMES
029300     END-IF.
029400
029500 0500-CALC-SQRT-EXIT.                       EXIT.
029600
029700*-----------------------------------------------------------------
029800 0510-SQRT-STEP                            SECTION.
029900*    BABYLONIAN-METHOD BODY, ONE PASS - SAME SEPARATE-PARAGRAPH-
030000*    PER-LOOP-BODY CONVENTION AS 0410-NEWTON-STEP ABOVE.  WS-SQRT-X
030100*    IS BOTH THE RUNNING ESTIMATE AND THE FINAL ANSWER ONCE THE
030200*    TEN PASSES IN 0500 ARE DONE.
030300*-----------------------------------------------------------------
030400
030500     COMPUTE WS-SQRT-X ROUNDED =
030600         (WS-SQRT-X + (WS-SQRT-V / WS-SQRT-X)) / 2.
030700
030800 0510-SQRT-STEP-EXIT.                       EXIT.
