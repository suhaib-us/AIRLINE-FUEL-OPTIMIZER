000100*-----------------------------------------------------------------
000200*    IN-MEMORY ROUTE TABLE - HOLDS ONE FLIGHT'S WAYPOINTS IN
000300*    ROUTE ORDER WHILE THE OPTIMIZATION ENGINE RUNS.  A ROUTE
000400*    RARELY CARRIES MORE THAN 20 FIXES ON THE FLIGHT PLANS THIS
000500*    SHOP RECEIVES FROM DISPATCH.
000600*-----------------------------------------------------------------
000700 01  WS-ROUTE-TABLE.
000710*        NUMBER OF WAYPOINTS ACTUALLY LOADED FOR THE CURRENT
000720*        FLIGHT - LESS THAN 2 MEANS WS-ROUTE-INVALID IS SET AND
000730*        THE FLIGHT IS SKIPPED (SEE 0210/0200).
000800     05  WS-ROUTE-CNT            PIC 9(03) COMP-3 VALUE ZERO.
000900     05  WS-ROUTE-ENTRY OCCURS 20 TIMES INDEXED BY WPT-IDX.
000910*            WAYPOINT NAME AND COORDINATES, REPACKED FROM THE
000920*            FILE'S SIGN-LEADING-SEPARATE REPRESENTATION INTO
000930*            COMP-3 FOR THE GREAT-CIRCLE ARITHMETIC IN 0231.
001000         10  WS-RTE-NAME         PIC X(08).
001100         10  WS-RTE-LAT          PIC S9(03)V9(04) COMP-3.
001200         10  WS-RTE-LON          PIC S9(03)V9(04) COMP-3.
001300         10  FILLER              PIC X(04).
