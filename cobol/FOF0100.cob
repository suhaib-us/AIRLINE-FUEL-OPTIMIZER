000100*=================================================================
000200*    PROGRAM     : FOF0100
000300*    PROGRAMMER  : R. T. MASON
000400*    ANALYST     : D. WHITLOCK
000500*    INSTALLATION: MIDLAND AIRWAYS - DISPATCH SYSTEMS DP CENTER
000600*    WRITTEN     : 22/04/1987
000700*    PURPOSE.....: NIGHTLY FUEL-OPTIMIZATION BATCH.  READS THE
000800*                  PLANNED-FLIGHT FILE AND EACH FLIGHT'S ROUTE
000900*                  WAYPOINTS, OBTAINS WEATHER AT EACH WAYPOINT,
001000*                  SCANS A SET OF CANDIDATE CRUISE ALTITUDES FOR
001100*                  THE LOWEST-BURN CHOICE, AND WRITES ONE
001200*                  RECOMMENDATION RECORD AND ONE PRINTED DETAIL
001300*                  BLOCK PER FLIGHT, PLUS AN END-OF-BATCH SUMMARY.
001400*    FILES.......: FLIGHTS (IN), WAYPOINTS (IN), WEATHER (IN),
001500*                  RECOMMENDATIONS (OUT), REPORT (OUT).
001600*    MODULES.....: FOFTRIG (CALLED - SIN/COS/ASIN/SQRT BOOK).
001700*-----------------------------------------------------------------
001800*                     CHANGE LOG
001900*-----------------------------------------------------------------
002000*    220487  RTM  CR-0417  ORIGINAL WRITE-UP.  REPLACES THE OLD
002100*    220487  RTM  CR-0417  MANUAL FLIGHT-LEVEL WORKSHEET DISPATCH
002200*    220487  RTM  CR-0417  FILLED OUT BY HAND FOR EVERY FLIGHT.
002300*    150788  RTM  CR-0461  ADDED THE 5-POINT ALTITUDE SCAN (32-40
002400*    150788  RTM  CR-0461  THOUSAND) IN PLACE OF THE OLD 2-POINT
002500*    150788  RTM  CR-0461  CHECK - OPS WANTED FINER GRANULARITY.
002600*    030689  DW   CR-0512  ADDED THE WEATHER FILE READ AND THE
002700*    030689  DW   CR-0512  WIND-IMPACT / JET-STREAM ANALYSIS -
002800*    030689  DW   CR-0512  PREVIOUSLY GROUND SPEED WAS CRUISE
002900*    030689  DW   CR-0512  SPEED FLAT, NO WIND ADJUSTMENT AT ALL.
003000*    110293  RTM  CR-0688  MOVED SIN/COS/ASIN OUT TO THE SHARED
003100*    110293  RTM  CR-0688  FOFTRIG BOOK (SEE THAT PROGRAM'S LOG) -
003200*    110293  RTM  CR-0688  THIS PROGRAM NO LONGER OWNS A COPY OF
003300*    110293  RTM  CR-0688  THE HAVERSINE TRIG.
003400*    140794  DW   CR-0733  AIRCRAFT TABLE WIDENED TO 3 ENTRIES,
003500*    140794  DW   CR-0733  ADDED B737-800 AND B777-300 REPLACING
003600*    140794  DW   CR-0733  THE RETIRED B727/DC9 PAIR AS THE FLEET
003700*    140794  DW   CR-0733  WAS RE-EQUIPPED THAT SUMMER.
003800*    281098  DW   CR-0951  Y2K REVIEW - RUN-DATE FIELD IS 8-DIGIT
003900*    281098  DW   CR-0951  CCYYMMDD ALREADY, NO WINDOWING USED
004000*    281098  DW   CR-0951  ANYWHERE IN THIS PROGRAM. SIGNED OFF.
004100*    090501  RTM  CR-1073  SQRT MOVED TO FOFTRIG TOO - SEE THAT
004200*    090501  RTM  CR-1073  PROGRAM'S LOG. THIS PROGRAM'S 0231 AND
004300*    090501  RTM  CR-1073  0400-CALC-ASIN PARAGRAPHS RETIRED.
004400*    170603  RTM  CR-1140  ADDED THE JUSTIFICATION AND STEP DETAIL
004500*    170603  RTM  CR-1140  LINES TO THE PRINTED REPORT - OPS WERE
004600*    170603  RTM  CR-1140  PHONING THE DP CENTER TO ASK WHY A
004700*    170603  RTM  CR-1140  RECOMMENDATION WAS MADE.
004800*    040804  DW   CR-1206  ROUTE DATA VALIDATION ADDED TO 0211 -
004900*    040804  DW   CR-1206  A KEYING ERROR ON A WAYPOINT SEQ NO OR
005000*    040804  DW   CR-1206  COORDINATE WAS REACHING THE OPTIMIZATION
005100*    040804  DW   CR-1206  ENGINE AND ABENDING THE STEP ON A BAD
005200*    040804  DW   CR-1206  COMPUTE.  NOW FLAGGED AND THE FLIGHT IS
005300*    040804  DW   CR-1206  SKIPPED WITH A CONSOLE MESSAGE INSTEAD.
005400*    111004  RTM  CR-1219  0222 NOW CARRIES A TRUE TAILWIND FIGURE
005500*    111004  RTM  CR-1219  ALONGSIDE THE HEADWIND - PREVIOUSLY A
005600*    111004  RTM  CR-1219  TAILWIND LEG SILENTLY ZEROED BOTH AND
005700*    111004  RTM  CR-1219  THE DISPATCH TRACE (UPSI-0) NEVER
005800*    111004  RTM  CR-1219  ACTUALLY DISPLAYED ANYTHING - FIXED.
005900*    250205  DW   CR-1233  ADDED THE STRONG-WINDS-AVERAGE CHECK TO
006000*    250205  DW   CR-1233  0253 - A ROUTE WINDY EVERYWHERE NOW GETS
006100*    250205  DW   CR-1233  ITS OWN JUSTIFICATION LINE EVEN WHEN NO
006200*    250205  DW   CR-1233  ALTITUDE CHANGE WAS RECOMMENDED.
006300*=================================================================
006400 IDENTIFICATION                            DIVISION.
006500 PROGRAM-ID.       FOF0100.
006600 AUTHOR.           R. T. MASON.
006700 INSTALLATION.     MIDLAND AIRWAYS - DISPATCH SYSTEMS DP CENTER.
006800 DATE-WRITTEN.     22/04/1987.
006900 DATE-COMPILED.
007000 SECURITY.         COMPANY CONFIDENTIAL - DISPATCH SYSTEMS GROUP.
007100*=================================================================
007200 ENVIRONMENT                               DIVISION.
007300 CONFIGURATION                             SECTION.
007400*    C01 (TOP-OF-FORM) IS DECLARED FOR PARITY WITH THE REST OF THE
007500*    DP CENTER'S REPORT PROGRAMS, THOUGH THIS PROGRAM NEVER
007600*    ISSUES A WRITE ... AFTER ADVANCING C01 - PAGE BREAKS ARE NOT
007700*    USED, SEE 0140-PRINT-HEADING'S BANNER.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     CLASS FOF-NUMERIC IS "0123456789"
008100         UPSI-0 IS TRACE-SWITCH.
008200*        UPSI-0 IS THE JOB-CARD DISPATCH TRACE SWITCH - SEE
008300*        0222-CALC-WIND-COMPONENT AND FOFTRIG'S OWN COPY OF THE
008400*        SAME BIT.  FOF-NUMERIC IS A RAW-DIGIT CLASS TEST, NOT
008500*        THE COMPILER'S BUILT-IN NUMERIC TEST - USED ONLY ON THE
008600*        UNSIGNED WAYPOINT SEQUENCE NUMBER (SEE 0211).
008700
008800 INPUT-OUTPUT                              SECTION.
008900 FILE-CONTROL.
009000*    ALL FIVE FILES ARE LINE SEQUENTIAL - THIS DP CENTER RUNS ITS
009100*    NIGHTLY BATCHES OFF EXTRACT FILES BUILT BY THE ON-LINE
009200*    DISPATCH SYSTEM, NOT NATIVE VSAM DATA SETS.
009300     SELECT FLIGHTS-FILE     ASSIGN TO FLIGHTS
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS  IS WS-FILE-STATUS-FLIGHTS.
009600     SELECT WAYPOINTS-FILE   ASSIGN TO WAYPOINS
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS  IS WS-FILE-STATUS-WAYPTS.
009900     SELECT WEATHER-FILE     ASSIGN TO WEATHER
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS  IS WS-FILE-STATUS-WEATHER.
010200     SELECT RECOMMEND-FILE   ASSIGN TO RECOMEND
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS  IS WS-FILE-STATUS-RECOMM.
010500     SELECT REPORT-FILE      ASSIGN TO REPORTS
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS  IS WS-FILE-STATUS-REPORT.
010800
010900*-----------------------------------------------------------------
011000 DATA                                      DIVISION.
011100 FILE                                      SECTION.
011200*-----------------------------------------------------------------
011300 FD  FLIGHTS-FILE
011400*    ONE RECORD PER PLANNED FLIGHT - RECORD LAYOUT IN FOFFLREC.
011500     LABEL RECORDS ARE STANDARD
011600     RECORDING MODE IS F.
011700     COPY "FOFFLREC".
011800
011900 FD  WAYPOINTS-FILE
012000*    ROUTE WAYPOINTS, MANY PER FLIGHT, SORTED BY FLIGHT-ID THEN
012100*    SEQUENCE NUMBER - SEE 0210-LOAD-ROUTE FOR HOW THE GROUPING
012200*    BY FLIGHT-ID IS DETECTED WITHOUT A CONTROL-BREAK FIELD.
012300     LABEL RECORDS ARE STANDARD
012400     RECORDING MODE IS F.
012500     COPY "FOFWPREC".
012600
012700 FD  WEATHER-FILE
012800*    OPTIONAL - MAY BE SHORTER THAN THE WAYPOINT COUNT OR ABSENT
012900*    ENTIRELY.  MISSING ENTRIES ARE BACK-FILLED BY THE MOCK-
013000*    WEATHER GENERATOR (0221) RATHER THAN TREATED AS AN ERROR.
013100     LABEL RECORDS ARE STANDARD
013200     RECORDING MODE IS F.
013300     COPY "FOFWTREC".
013400
013500 FD  RECOMMEND-FILE
013600*    ONE OUTPUT RECORD PER FLIGHT THAT CLEARED VALIDATION - FEEDS
013700*    THE DISPATCH SYSTEM'S OWN RECOMMENDATION QUEUE DOWNSTREAM.
013800     LABEL RECORDS ARE STANDARD
013900     RECORDING MODE IS F.
014000     COPY "FOFRCREC".
014100
014200 FD  REPORT-FILE
014300*    132-COLUMN PRINT STREAM FOR THE OVERNIGHT DISPATCH DESK
014400*    READOUT - LAYOUT LINES LIVE IN FOFRPT, COPIED INTO WORKING-
014500*    STORAGE BELOW RATHER THAN THE FD, SINCE ONE FD RECORD AREA
014600*    (WRK-REPORT-LINE) IS MOVED INTO FROM WHICHEVER LAYOUT IS
014700*    CURRENTLY BEING PRINTED.
014800     LABEL RECORDS ARE STANDARD
014900     RECORDING MODE IS F.
015000 01  WRK-REPORT-LINE                       PIC X(132).
015100
015200*-----------------------------------------------------------------
015300 WORKING-STORAGE                           SECTION.
015400*-----------------------------------------------------------------
015500 01  FILLER                      PIC X(050)          VALUE
015600     "***** FILE STATUS / SWITCH BLOCK *****".
015700*-----------------------------------------------------------------
015800*    THESE FIVE ARE 77-LEVEL, NOT GROUPED UNDER A 01 - EACH IS A
015900*    LONE ELEMENTARY ITEM WITH NO SUBORDINATE FIELDS, TESTED
016000*    RIGHT AFTER ITS OWN FILE'S OPEN/READ/WRITE/CLOSE AND NOWHERE
016100*    ELSE, SO THERE IS NO GROUP-MOVE OR REDEFINES REASON TO ROLL
016200*    THEM UP INTO A COMMON 01.  STANDARD SHOP PRACTICE FOR
016300*    STAND-ALONE COUNTERS, SWITCHES AND ONE-FIELD STATUS BYTES.
016400 77  WS-FILE-STATUS-FLIGHTS      PIC X(02)        VALUE "00".
016500 77  WS-FILE-STATUS-WAYPTS       PIC X(02)        VALUE "00".
016600 77  WS-FILE-STATUS-WEATHER      PIC X(02)        VALUE "00".
016700 77  WS-FILE-STATUS-RECOMM       PIC X(02)        VALUE "00".
016800 77  WS-FILE-STATUS-REPORT       PIC X(02)        VALUE "00".
016900*        WORK FIELDS FOR THE SHARED 0111-CHECK-STATUS RANGE BELOW -
017000*        0110-TEST-FILE-OPEN LOADS THESE BEFORE EACH PERFORM SO ONE
017100*        PARAGRAPH RANGE CAN CHECK ALL FIVE OPENS.
017200 77  WS-ABEND-FILE-NAME          PIC X(09)        VALUE SPACES.
017300 77  WS-ABEND-FILE-STATUS        PIC X(02)        VALUE "00".
017400
017500 01  WS-SWITCHES.
017600*        ONE-BYTE Y/N SWITCHES WITH AN 88-LEVEL CONDITION NAME
017700*        RIDING EACH ONE - THE PROCEDURE DIVISION NEVER TESTS THE
017800*        RAW -SW FIELD DIRECTLY, ONLY THE 88 (IF WS-EOF-FLIGHTS,
017900*        NOT IF WS-EOF-FLIGHTS-SW = "Y") - HOUSE HABIT.
018000     05  WS-EOF-FLIGHTS-SW       PIC X(01)        VALUE "N".
018100         88  WS-EOF-FLIGHTS                       VALUE "Y".
018200     05  WS-EOF-WAYPTS-SW        PIC X(01)        VALUE "N".
018300         88  WS-EOF-WAYPTS                        VALUE "Y".
018400     05  WS-EOF-WEATHER-SW       PIC X(01)        VALUE "N".
018500         88  WS-EOF-WEATHER                       VALUE "Y".
018600     05  WS-WPT-BUFFER-SW        PIC X(01)        VALUE "N".
018700         88  WS-WPT-BUFFER-FULL                   VALUE "Y".
018800     05  WS-ROUTE-INVALID-SW     PIC X(01)        VALUE "N".
018900*        SHORT ROUTE - FEWER THAN 2 WAYPOINTS. SET BY 0210.
019000         88  WS-ROUTE-INVALID                     VALUE "Y".
019100     05  WS-ROUTE-BAD-DATA-SW    PIC X(01)        VALUE "N".
019200*        SEQ-NO OR LAT/LON ON ONE OF THE ROUTE'S WAYPOINTS FAILED
019300*        THE NUMERIC CLASS TEST.  SET BY 0211, CHECKED BY 0200
019400*        ALONGSIDE WS-ROUTE-INVALID SO A BAD RECORD DOES NOT
019500*        REACH THE OPTIMIZATION ENGINE AND ABEND ON A COMPUTE.
019600         88  WS-ROUTE-BAD-DATA                    VALUE "Y".
019700     05  WS-ACFT-FOUND-SW        PIC X(01)        VALUE "N".
019800         88  WS-ACFT-FOUND                        VALUE "Y".
019900     05  FILLER                  PIC X(04)        VALUE SPACES.
020000
020100 01  WS-COUNTERS.
020200*        R19 BATCH COUNTS - INCREMENTED IN 0290-ACCUMULATE-TOTALS,
020300*        READ BACK OUT IN 0910-PRINT-SUMMARY, NEVER RESET MID-RUN.
020400     05  WS-FLT-CNT              PIC 9(05) COMP-3 VALUE ZERO.
020500     05  WS-HIGH-CNT             PIC 9(05) COMP-3 VALUE ZERO.
020600     05  FILLER                  PIC X(04)        VALUE SPACES.
020700
020800 01  WS-BATCH-ACCUMULATORS.
020900*        R19 RUNNING TOTALS BEHIND THE SUMMARY BLOCK - WIDER THAN
021000*        THEIR PER-FLIGHT SOURCE FIELDS SINCE THEY ACCUMULATE
021100*        ACROSS AN ENTIRE NIGHT'S FLIGHT SCHEDULE.
021200     05  WRK-SUM-FUEL-SAV-ACC    PIC S9(08)V9(01) COMP-3
021300                                  VALUE ZERO.
021400     05  WRK-SUM-COST-SAV-ACC    PIC S9(09)V99    COMP-3
021500                                  VALUE ZERO.
021600     05  WRK-SUM-CONF-ACC        PIC S9(05)V9(03) COMP-3
021700                                  VALUE ZERO.
021800     05  FILLER                  PIC X(04)        VALUE SPACES.
021900
022000*-----------------------------------------------------------------
022100 01  FILLER                      PIC X(050)          VALUE
022200     "***** WAYPOINT LOOKAHEAD BUFFER *****".
022300*-----------------------------------------------------------------
022400 01  WS-WPT-BUFFER.
022500*        ONE-RECORD LOOKAHEAD ON WAYPOINTS-FILE.  0130 KEEPS THIS
022600*        FILLED; 0211 TESTS WS-WPT-BUF-FLT-ID AGAINST THE CURRENT
022700*        FLIGHT TO DECIDE WHETHER THIS BUFFERED WAYPOINT BELONGS
022800*        TO THE ROUTE BEING BUILT OR STARTS THE NEXT ONE.
022900     05  WS-WPT-BUF-FLT-ID       PIC X(08).
023000     05  WS-WPT-BUF-SEQ-NO       PIC 9(03).
023100     05  WS-WPT-BUF-NAME         PIC X(08).
023200     05  WS-WPT-BUF-LAT          PIC S9(03)V9(04).
023300     05  WS-WPT-BUF-LON          PIC S9(03)V9(04).
023400     05  FILLER                  PIC X(05)        VALUE SPACES.
023500
023600*-----------------------------------------------------------------
023700 01  FILLER                      PIC X(050)          VALUE
023800     "***** IN-MEMORY ROUTE / WEATHER TABLES *****".
023900*-----------------------------------------------------------------
024000     COPY "FOFRTTBL".
024100     COPY "FOFWXTBL".
024200
024300*-----------------------------------------------------------------
024400 01  FILLER                      PIC X(050)          VALUE
024500     "***** AIRCRAFT PERFORMANCE TABLE (SHOP BOOK) *****".
024600*-----------------------------------------------------------------
024700     COPY "FOFACPRF".
024800
024900*-----------------------------------------------------------------
025000 01  FILLER                      PIC X(050)          VALUE
025100     "***** WEATHER-GENERATION CANDIDATE TABLES *****".
025200*    THESE STAND IN FOR THE LIVE WEATHER FEED WHEN THE WEATHER
025300*    FILE RUNS SHORT OF THE WAYPOINTS FILE - SEE 0221.  SELECTION
025400*    IS BY THE WAYPOINT'S OWN ROUTE SEQUENCE NUMBER, NOT A RANDOM
025500*    DRAW, SO THE SAME INPUT ALWAYS REGENERATES THE SAME WEATHER.
025600*-----------------------------------------------------------------
025700 01  TAB-WIND-DIR-VALUES.
025800     05  FILLER                  PIC 9(03)        VALUE 270.
025900     05  FILLER                  PIC 9(03)        VALUE 280.
026000     05  FILLER                  PIC 9(03)        VALUE 290.
026100     05  FILLER                  PIC 9(03)        VALUE 300.
026200 01  TAB-WIND-DIR REDEFINES TAB-WIND-DIR-VALUES.
026300     05  TAB-WIND-DIR-ENTRY      PIC 9(03)
026400                                 OCCURS 4 TIMES
026500                                 INDEXED BY WDR-IDX.
026600
026700 01  TAB-WIND-SPD-VALUES.
026800     05  FILLER                  PIC 9(03)        VALUE 050.
026900     05  FILLER                  PIC 9(03)        VALUE 075.
027000     05  FILLER                  PIC 9(03)        VALUE 100.
027100     05  FILLER                  PIC 9(03)        VALUE 125.
027200     05  FILLER                  PIC 9(03)        VALUE 150.
027300 01  TAB-WIND-SPD REDEFINES TAB-WIND-SPD-VALUES.
027400     05  TAB-WIND-SPD-ENTRY      PIC 9(03)
027500                                 OCCURS 5 TIMES
027600                                 INDEXED BY WSP-IDX.
027700
027800 01  TAB-COND-VALUES.
027900     05  FILLER                  PIC X(20)        VALUE
028000         "CLEAR               ".
028100     05  FILLER                  PIC X(20)        VALUE
028200         "SCATTERED CLOUDS    ".
028300     05  FILLER                  PIC X(20)        VALUE
028400         "OVERCAST            ".
028500     05  FILLER                  PIC X(20)        VALUE
028600         "LIGHT TURBULENCE    ".
028700 01  TAB-COND REDEFINES TAB-COND-VALUES.
028800     05  TAB-COND-ENTRY          PIC X(20)
028900                                 OCCURS 4 TIMES
029000                                 INDEXED BY CND-IDX.
029100
029200*-----------------------------------------------------------------
029300 01  FILLER                      PIC X(050)          VALUE
029400     "***** CANDIDATE CRUISE-ALTITUDE SCAN TABLE *****".
029500*    R8 - THE FIVE ALTITUDES 0240-SCAN-ALTITUDES TESTS AGAINST
029600*    THE FLIGHT'S PLANNED ALTITUDE.  2000-FT SPACING, 32-40
029700*    THOUSAND - WIDENED FROM AN EARLIER 2-POINT CHECK PER CR-0461
029800*    IN THE CHANGE LOG ABOVE.
029900*-----------------------------------------------------------------
030000 01  TAB-ALT-CANDIDATES-VALUES.
030100     05  FILLER                  PIC 9(05)        VALUE 32000.
030200     05  FILLER                  PIC 9(05)        VALUE 34000.
030300     05  FILLER                  PIC 9(05)        VALUE 36000.
030400     05  FILLER                  PIC 9(05)        VALUE 38000.
030500     05  FILLER                  PIC 9(05)        VALUE 40000.
030600 01  TAB-ALT-CANDIDATES REDEFINES TAB-ALT-CANDIDATES-VALUES.
030700     05  TAB-ALT-ENTRY           PIC 9(05)
030800                                 OCCURS 5 TIMES
030900                                 INDEXED BY ALT-IDX.
031000
031100*-----------------------------------------------------------------
031200 01  FILLER                      PIC X(050)          VALUE
031300     "***** CURRENT-FLIGHT WORKING COPY *****".
031400*-----------------------------------------------------------------
031500 01  WS-CURR-FLIGHT.
031600*        FIELD-FOR-FIELD COPY OF REG-FLIGHT-REC (FOFFLREC) FOR
031700*        THE FLIGHT NOW IN PROGRESS - KEPT SEPARATE FROM THE FD
031800*        RECORD SO A REREAD FOR A LOOKAHEAD OPERATION CANNOT
031900*        CLOBBER THE FLIGHT THE MAIN LINE IS STILL WORKING ON.
032000     05  WS-CF-FLT-ID            PIC X(08).
032100     05  WS-CF-ORIGIN            PIC X(04).
032200     05  WS-CF-DEST              PIC X(04).
032300     05  WS-CF-ACFT-TYPE         PIC X(10).
032400     05  WS-CF-DEP-TIME          PIC X(16).
032500     05  WS-CF-PLAN-FUEL         PIC 9(06)V9.
032600     05  WS-CF-CRZ-ALT           PIC 9(05).
032700     05  WS-CF-PAX-CNT           PIC 9(03).
032800     05  WS-CF-CARGO-WT          PIC 9(05).
032900     05  FILLER                  PIC X(18)        VALUE SPACES.
033000
033100*    DEPARTURE-TIME BROKEN OUT FOR THE REPORT'S ROUTE COLUMN -
033200*    INFORMATIONAL ONLY, NO ARITHMETIC PERFORMED ON IT.
033300 01  WS-CF-DEP-TIME-BRK REDEFINES WS-CF-DEP-TIME.
033400     05  WS-CF-DEP-DATE          PIC X(10).
033500     05  WS-CF-DEP-TSEP          PIC X(01).
033600     05  WS-CF-DEP-CLOCK         PIC X(05).
033700
033800 01  WS-CURR-ACFT.
033900*        AIRCRAFT-PROFILE ENTRY MATCHED TO WS-CF-ACFT-TYPE BY
034000*        0230-RUN-OPTIMIZATION - SEE FOFACPRF FOR WHAT EACH
034100*        FIELD MEANS.  LEFT AT ITS DEFAULT (ENTRY 1) IF THE
034200*        FLIGHT'S TYPE CODE DOES NOT MATCH ANY TABLE ROW.
034300     05  WS-CA-MAX-ALT           PIC 9(05).
034400     05  WS-CA-OPT-ALT           PIC 9(05).
034500     05  WS-CA-SPEED             PIC 9(03).
034600     05  WS-CA-FUEL-CAP          PIC 9(06).
034700     05  WS-CA-BURN-BASE         PIC 9(05).
034800     05  WS-CA-WT-EMPTY          PIC 9(06).
034900     05  WS-CA-MAX-PAYLD         PIC 9(06).
035000     05  FILLER                  PIC X(06)        VALUE SPACES.
035100
035200*-----------------------------------------------------------------
035300 01  FILLER                      PIC X(050)          VALUE
035400     "***** OPTIMIZATION ENGINE WORK AREA (R1-R9) *****".
035500*-----------------------------------------------------------------
035600 01  WS-CALC-WORK.
035700*        RE-DERIVED FOR EACH CANDIDATE ALTITUDE TESTED BY
035800*        0240-SCAN-ALTITUDES - NONE OF THESE VALUES SURVIVE FROM
035900*        ONE CANDIDATE TO THE NEXT.
036000     05  WS-CW-TOTAL-WEIGHT      PIC S9(07)V9(03) COMP-3
036100                                  VALUE ZERO.
036200     05  WS-CW-ALT-FACTOR        PIC S9(01)V9(03) COMP-3
036300                                  VALUE ZERO.
036400     05  WS-CW-WT-FACTOR         PIC S9(01)V9(03) COMP-3
036500                                  VALUE ZERO.
036600     05  WS-CW-BURN-RATE         PIC S9(05)V9(03) COMP-3
036700                                  VALUE ZERO.
036800     05  WS-CW-DEVIATION         PIC S9(05)       COMP-3
036900                                  VALUE ZERO.
037000     05  WS-CW-DISTANCE          PIC S9(06)V9(01) COMP-3
037100                                  VALUE ZERO.
037200     05  WS-CW-WIND-IMPACT       PIC S9(05)V9(03) COMP-3
037300                                  VALUE ZERO.
037400     05  WS-CW-GROUND-SPEED      PIC S9(05)V9(03) COMP-3
037500                                  VALUE ZERO.
037600     05  WS-CW-FLIGHT-TIME       PIC S9(03)V9(02) COMP-3
037700                                  VALUE ZERO.
037800     05  WS-CW-CRUISE-FUEL       PIC S9(06)V9(01) COMP-3
037900                                  VALUE ZERO.
038000     05  WS-CW-RESERVE-FUEL      PIC S9(06)V9(01) COMP-3
038100                                  VALUE ZERO.
038200     05  WS-CW-TOTAL-FUEL        PIC S9(06)V9(01) COMP-3
038300                                  VALUE ZERO.
038400     05  FILLER                  PIC X(04)        VALUE SPACES.
038500
038600*    DUMP-VIEW REDEFINES - SEE FOFTRIG FOR THE CONVENTION THIS
038700*    FOLLOWS.  SET TRACE-SWITCH ON (UPSI 0 BIT) TO DISPLAY.
038800 01  WS-CALC-WORK-DUMP REDEFINES WS-CALC-WORK.
038900     05  WS-CW-TOTAL-WEIGHT-DUMP PIC S9(07)V9(03).
039000     05  WS-CW-ALT-FACTOR-DUMP   PIC S9(01)V9(03).
039100     05  WS-CW-WT-FACTOR-DUMP    PIC S9(01)V9(03).
039200     05  WS-CW-BURN-RATE-DUMP    PIC S9(05)V9(03).
039300     05  WS-CW-DEVIATION-DUMP    PIC S9(05).
039400     05  WS-CW-DISTANCE-DUMP     PIC S9(06)V9(01).
039500     05  WS-CW-WIND-IMPACT-DUMP  PIC S9(05)V9(03).
039600     05  WS-CW-GRD-SPEED-DUMP    PIC S9(05)V9(03).
039700     05  WS-CW-FLT-TIME-DUMP     PIC S9(03)V9(02).
039800     05  WS-CW-CRZ-FUEL-DUMP     PIC S9(06)V9(01).
039900     05  WS-CW-RESV-FUEL-DUMP    PIC S9(06)V9(01).
040000     05  WS-CW-TOT-FUEL-DUMP     PIC S9(06)V9(01).
040100     05  FILLER                  PIC X(04).
040200
040300 01  WS-LEG-WORK.
040400*        HAVERSINE GREAT-CIRCLE DISTANCE INTERMEDIATE VALUES FOR
040500*        ONE LEG, WAYPOINT (I) TO WAYPOINT (I+1) - SEE 0231-CALC-
040600*        LEG.  REBUILT LEG BY LEG, NOTHING CARRIED BETWEEN LEGS
040700*        EXCEPT THE RUNNING WS-CW-DISTANCE TOTAL.
040800     05  WS-LEG-LAT1-RAD         PIC S9(05)V9(09) COMP-3
040900                                  VALUE ZERO.
041000     05  WS-LEG-LAT2-RAD         PIC S9(05)V9(09) COMP-3
041100                                  VALUE ZERO.
041200     05  WS-LEG-DLAT-RAD         PIC S9(05)V9(09) COMP-3
041300                                  VALUE ZERO.
041400     05  WS-LEG-DLON-RAD         PIC S9(05)V9(09) COMP-3
041500                                  VALUE ZERO.
041600     05  WS-LEG-SIN-DLAT2        PIC S9(05)V9(09) COMP-3
041700                                  VALUE ZERO.
041800     05  WS-LEG-SIN-DLON2        PIC S9(05)V9(09) COMP-3
041900                                  VALUE ZERO.
042000     05  WS-LEG-COS-LAT1         PIC S9(05)V9(09) COMP-3
042100                                  VALUE ZERO.
042200     05  WS-LEG-COS-LAT2         PIC S9(05)V9(09) COMP-3
042300                                  VALUE ZERO.
042400     05  WS-LEG-A                PIC S9(05)V9(09) COMP-3
042500                                  VALUE ZERO.
042600     05  WS-LEG-SQRT-A           PIC S9(05)V9(09) COMP-3
042700                                  VALUE ZERO.
042800     05  WS-LEG-ASIN-VAL         PIC S9(05)V9(09) COMP-3
042900                                  VALUE ZERO.
043000     05  WS-LEG-C                PIC S9(05)V9(09) COMP-3
043100                                  VALUE ZERO.
043200     05  WS-LEG-DIST             PIC S9(06)V9(01) COMP-3
043300                                  VALUE ZERO.
043400     05  FILLER                  PIC X(04)        VALUE SPACES.
043500
043600 01  WS-CONSTANTS.
043700*        RADIANS-PER-DEGREE AND MEAN EARTH RADIUS IN NAUTICAL
043800*        MILES - THE TWO PHYSICAL CONSTANTS THE HAVERSINE FORMULA
043900*        NEEDS.  NEVER CHANGED AT RUN TIME, KEPT AS VALUE-CLAUSE
044000*        FIELDS RATHER THAN LITERALS SO THEY ARE NAMED IN ONE
044100*        PLACE ONLY.
044200     05  WS-DEG-TO-RAD           PIC S9(01)V9(09) COMP-3
044300                                  VALUE 0.017453293.
044400     05  WS-EARTH-RADIUS-NM      PIC S9(05)V9(03) COMP-3
044500                                  VALUE 3440.065.
044600     05  FILLER                  PIC X(04)        VALUE SPACES.
044700
044800 01  WS-WIND-WORK.
044900*        R5 WIND-IMPACT ACCUMULATOR AND ITS PER-LEG COMPONENT -
045000*        SEE 0235-CALC-WIND-IMPACT / 0235-SUM-COMPONENT.
045100     05  WS-WND-SUM              PIC S9(05)V9(03) COMP-3
045200                                  VALUE ZERO.
045300     05  WS-WND-COMPONENT        PIC S9(05)V9(03) COMP-3
045400                                  VALUE ZERO.
045500     05  FILLER                  PIC X(04)        VALUE SPACES.
045600
045700 01  WS-SCAN-WORK.
045800*        RESULTS OF 0240-SCAN-ALTITUDES' 5-CANDIDATE SWEEP -
045900*        WS-SC-BEST-ALT/FUEL HOLD THE RUNNING WINNER AS THE SCAN
046000*        PROCEEDS, WS-SC-ORIGINAL-FUEL IS FIXED AT THE FILED
046100*        ALTITUDE'S RESULT FOR THE BEFORE/AFTER COMPARISON.
046200     05  WS-SC-CANDIDATE-ALT     PIC 9(05)        COMP-3
046300                                  VALUE ZERO.
046400     05  WS-SC-BEST-ALT          PIC 9(05)        COMP-3
046500                                  VALUE ZERO.
046600     05  WS-SC-BEST-FUEL         PIC S9(06)V9(01) COMP-3
046700                                  VALUE ZERO.
046800     05  WS-SC-ORIGINAL-FUEL     PIC S9(06)V9(01) COMP-3
046900                                  VALUE ZERO.
047000     05  WS-SC-ALT-DIFF          PIC S9(05)       COMP-3
047100                                  VALUE ZERO.
047200     05  FILLER                  PIC X(04)        VALUE SPACES.
047300
047400*-----------------------------------------------------------------
047500 01  FILLER                      PIC X(050)          VALUE
047600     "***** WEATHER-SERVICE WORK AREA (R14-R15) *****".
047700*-----------------------------------------------------------------
047800 01  WS-COURSE-WORK.
047900*        ROUTE'S GENERAL COMPASS OCTANT, FIRST WAYPOINT TO LAST -
048000*        SET ONCE PER FLIGHT BY 0223-CHECK-JET-STREAM, THEN HELD
048100*        FIXED WHILE 0222 CALCULATES A WIND COMPONENT FOR EVERY
048200*        WEATHER ENTRY AGAINST IT.
048300     05  WS-CRS-NET-DLAT         PIC S9(03)V9(04) COMP-3
048400                                  VALUE ZERO.
048500     05  WS-CRS-NET-DLON         PIC S9(03)V9(04) COMP-3
048600                                  VALUE ZERO.
048700     05  WS-CRS-HEADING          PIC 9(03)        COMP-3
048800                                  VALUE ZERO.
048900     05  FILLER                  PIC X(04)        VALUE SPACES.
049000
049100 01  WS-WIND-COMP-WORK.
049200*        R14 PER-ENTRY RESULT - HEADWIND, TAILWIND AND CROSSWIND
049300*        ARE MUTUALLY EXCLUSIVE IN THE SENSE THAT EXACTLY ONE OF
049400*        HEADWIND/TAILWIND IS EVER NON-ZERO; CROSSWIND IS
049500*        INDEPENDENT OF THAT PAIR (SEE 0222-CALC-WIND-COMPONENT).
049600     05  WS-WCP-ANGLE            PIC S9(05)V9(09) COMP-3
049700                                  VALUE ZERO.
049800     05  WS-WCP-ANGLE-RAD        PIC S9(05)V9(09) COMP-3
049900                                  VALUE ZERO.
050000     05  WS-WCP-COS-ANGLE        PIC S9(05)V9(09) COMP-3
050100                                  VALUE ZERO.
050200     05  WS-WCP-SIN-ANGLE        PIC S9(05)V9(09) COMP-3
050300                                  VALUE ZERO.
050400     05  WS-WCP-HEADWIND         PIC S9(05)V9(03) COMP-3
050500                                  VALUE ZERO.
050600     05  WS-WCP-CROSSWIND        PIC S9(05)V9(03) COMP-3
050700                                  VALUE ZERO.
050800     05  WS-WCP-TAILWIND         PIC S9(05)V9(03) COMP-3
050900                                  VALUE ZERO.
051000     05  WS-WCP-COMPONENT        PIC S9(05)V9(03) COMP-3
051100                                  VALUE ZERO.
051200     05  FILLER                  PIC X(04)        VALUE SPACES.
051300
051400 01  WS-JETSTREAM-WORK.
051500*        R15 - MEAN ROUTE LATITUDE, USED ONLY TO DECIDE WHETHER
051600*        THE 30-60 DEGREE JET-STREAM BAND APPLIES TO THIS ROUTE.
051700*        UNRELATED TO THE PER-LEG COORDINATES IN WS-ROUTE-TABLE -
051800*        THIS IS A SINGLE FLIGHT-WIDE AVERAGE.
051900     05  WS-JET-LAT-SUM          PIC S9(06)V9(04) COMP-3
052000                                  VALUE ZERO.
052100     05  WS-JET-MEAN-LAT         PIC S9(03)V9(04) COMP-3
052200                                  VALUE ZERO.
052300     05  WS-JET-PRESENT-SW       PIC X(01)        VALUE "N".
052400         88  WS-JET-PRESENT                       VALUE "Y".
052500     05  FILLER                  PIC X(04)        VALUE SPACES.
052600
052700*-----------------------------------------------------------------
052800 01  FILLER                      PIC X(050)          VALUE
052900     "***** RECOMMENDATION BUILDER WORK AREA (R9-R19) *****".
053000*-----------------------------------------------------------------
053100 01  WS-REC-WORK.
053200*        BUILT UP FIELD BY FIELD ACROSS 0270-0273 (R16-R19) AND
053300*        MOVED INTO REG-RECOMMEND-REC AND THE REPORT DETAIL LINES
053400*        ONLY ONCE, AT THE END - NOTHING HERE IS WRITTEN PIECEMEAL.
053500     05  WS-REC-TYPE             PIC X(24).
053600     05  WS-REC-PRIORITY         PIC X(06).
053700     05  WS-REC-PRI-NUM          PIC 9(01)        COMP-3
053800                                  VALUE ZERO.
053900     05  WS-REC-FUEL-SAV         PIC S9(06)V9(01) COMP-3
054000                                  VALUE ZERO.
054100     05  WS-REC-SAV-PCT          PIC S9(03)V9(03) COMP-3
054200                                  VALUE ZERO.
054300     05  WS-REC-TIME-IMPACT      PIC S9(03)       COMP-3
054400                                  VALUE ZERO.
054500     05  WS-REC-CONFIDENCE       PIC S9(01)V9(03) COMP-3
054600                                  VALUE ZERO.
054700     05  WS-REC-COST-SAV         PIC S9(07)V99    COMP-3
054800                                  VALUE ZERO.
054900     05  WS-REC-ACTION           PIC X(80)        VALUE SPACES.
055000     05  WS-REC-JUSTIF           PIC X(80)        VALUE SPACES.
055100     05  WS-JUSTIF-HOLD          PIC X(80)        VALUE SPACES.
055200     05  FILLER                  PIC X(04)        VALUE SPACES.
055300
055400 01  WS-FL-WORK.
055500*        WHOLE-THOUSAND-FEET COPIES OF THE PLANNED AND SELECTED
055600*        FLIGHT LEVELS, TRUNCATED FOR THE REPORT'S PLFL/OPFL
055700*        COLUMNS - REG-FLT-PLANNED-ALT AND WS-BEST-ALT ARE BOTH
055800*        CARRIED IN FULL FEET ELSEWHERE AND ARE NOT DISTURBED.
055900     05  WS-FL-PLANNED           PIC 9(03)        COMP-3
056000                                  VALUE ZERO.
056100     05  WS-FL-BEST              PIC 9(03)        COMP-3
056200                                  VALUE ZERO.
056300*        WHOLE-KG FUEL SAVINGS, ROUNDED FOR DISPLAY ONLY - THE
056400*        SIGNED FRACTIONAL FIGURE THAT DRIVES R16'S THRESHOLD
056500*        TEST STAYS IN WS-REC-FUEL-SAV ABOVE.
056600     05  WS-FL-SAV-WHOLE         PIC 9(06)        COMP-3
056700                                  VALUE ZERO.
056800     05  FILLER                  PIC X(04)        VALUE SPACES.
056900
057000 01  WS-STEP-TABLE.
057100*        R18 IMPLEMENTATION-STEP LINES, BUILT BY 0273-BUILD-STEP-
057200*        TEXT AND PRINTED ONE PER NON-BLANK ENTRY (SEE FOFRPT
057300*        DETAIL LINE 4).  FIVE IS THE MOST LINES ANY RECOMMENDATION
057400*        TYPE THIS SYSTEM PRODUCES CURRENTLY NEEDS.
057500     05  WS-STEP-ENTRY           PIC X(80)
057600                                 OCCURS 5 TIMES
057700                                 INDEXED BY STP-IDX.
057800     05  FILLER                  PIC X(04)        VALUE SPACES.
057900
058000*    R13 WEATHER-FACTOR WORK FIELDS - ALSO LONE ELEMENTARY ITEMS,
058100*    ALSO 77-LEVEL FOR THE SAME REASON AS THE FILE STATUS BYTES
058200*    ABOVE.  WS-WIND-SPD-SUM ACCUMULATES ACROSS THE WEATHER
058300*    TABLE FOR THE CURRENT FLIGHT ONLY - RE-ZEROED EACH TIME
058400*    0253-BUILD-JUSTIFICATION RUNS, NEVER CARRIED BETWEEN FLIGHTS.
058500 77  WS-SIMPLE-WIND-AVG          PIC S9(05)V9(03) COMP-3
058600                                  VALUE ZERO.
058700 77  WS-WIND-SPD-SUM             PIC S9(07)V9(03) COMP-3
058800                                  VALUE ZERO.
058900 77  WS-WIND-IMPACT-EDIT         PIC ZZ9.9        VALUE ZERO.
059000 77  WS-WIND-AVG-EDIT            PIC ZZ9.9        VALUE ZERO.
059100
059200*-----------------------------------------------------------------
059300 01  FILLER                      PIC X(050)          VALUE
059400     "***** FOFTRIG CALL PARAMETER AREA *****".
059500*-----------------------------------------------------------------
059600 01  WS-TRIG-PARM.
059700*        THIS ONE GROUP IS THE ENTIRE LINKAGE TO FOFTRIG - THE
059800*        FUNCTION CODE SELECTS THE FORMULA, INPUT/OUTPUT PASS
059900*        THE SINGLE ARGUMENT AND ANSWER EACH WAY.  RELOADED AND
060000*        RE-CALLED ONCE PER ANGLE NEEDED - SEE 0221 AND 0222.
060100     05  WS-TRIG-FUNCTION        PIC X(04).
060200         88  WS-TRIG-SIN                          VALUE "SIN ".
060300         88  WS-TRIG-COS                          VALUE "COS ".
060400         88  WS-TRIG-ASIN                         VALUE "ASIN".
060500         88  WS-TRIG-SQRT                         VALUE "SQRT".
060600     05  WS-TRIG-INPUT           PIC S9(05)V9(09) COMP-3.
060700     05  WS-TRIG-OUTPUT          PIC S9(05)V9(09) COMP-3.
060800     05  FILLER                  PIC X(04)        VALUE SPACES.
060900
061000*-----------------------------------------------------------------
061100 01  FILLER                      PIC X(050)          VALUE
061200     "***** MISCELLANEOUS SUBSCRIPTS AND DIVISION WORK *****".
061300*-----------------------------------------------------------------
061400 01  WS-MISC-WORK.
061500*        WS-SEL-IDX HOLDS THE ALTITUDE-TABLE SUBSCRIPT OF WHICHEVER
061600*        CANDIDATE 0240-SCAN-ALTITUDES JUDGED BEST SO FAR - CARRIED
061700*        ACROSS LOOP ITERATIONS, NOT RESET UNTIL THE NEXT FLIGHT.
061800     05  WS-SEL-IDX              PIC 9(02)        COMP-3
061900                                  VALUE ZERO.
062000*        REMAINDER/QUOTIENT PAIR FOR THE ONE-OFF DIVIDE IN
062100*        0290-CALC-AVERAGES - NAMED GENERICALLY SINCE NOTHING
062200*        ELSE IN THE PROGRAM RUNS A DIVIDE WITH A REMAINDER CLAUSE.
062300     05  WS-DIVIDE-REMAINDER     PIC 9(05)        COMP-3
062400                                  VALUE ZERO.
062500     05  WS-DIVIDE-QUOTIENT      PIC 9(05)        COMP-3
062600                                  VALUE ZERO.
062700*        SCRATCH SIGNED DIFFERENCE, REUSED BY WHICHEVER PARAGRAPH
062800*        NEEDS A THROWAWAY SUBTRACTION RESULT FOR ONE IF TEST -
062900*        NOT CARRIED BETWEEN PARAGRAPHS, NEVER MOVED TO OUTPUT.
063000     05  WS-TEMP-VARIATION       PIC S9(03)       COMP-3
063100                                  VALUE ZERO.
063200     05  FILLER                  PIC X(04)        VALUE SPACES.
063300
063400*    RUN DATE, EDITABLE AND BROKEN OUT DD/MM/YYYY FOR THE REPORT
063500*    HEADER (WRK-RPT-RUN-DATE) - THE VALUE CLAUSE IS A COMPILE-TIME
063600*    PLACEHOLDER ONLY, OVERLAID AT 0110-OPEN-FILES TIME FROM THE
063700*    SYSTEM DATE THE SAME WAY THE OLDER BATCH SUITE DID IT.
063800 01  WS-RUN-DATE-EDIT            PIC 9(08)        VALUE 22041987.
063900 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE-EDIT.
064000     05  WS-RUN-DD               PIC 9(02).
064100     05  WS-RUN-MM               PIC 9(02).
064200     05  WS-RUN-YYYY             PIC 9(04).
064300
064400     COPY "FOFMSGS".
064500     COPY "FOFRPT".
064600
064700*-----------------------------------------------------------------
064800 01  FILLER                      PIC X(050)          VALUE
064900     "***** END OF WORKING-STORAGE - FOF0100 *****".
065000*-----------------------------------------------------------------
065100
065200*=================================================================
065300 PROCEDURE                                 DIVISION.
065400*=================================================================
065500 0000-MAIN-LINE                            SECTION.
065600*    TOP OF THE JOB - OPEN, PROCESS ONE FLIGHT AT A TIME UNTIL THE
065700*    FLIGHTS FILE IS EXHAUSTED, PRINT THE SUMMARY, CLOSE.  NO
065800*    RESTART LOGIC - IF THE STEP ABENDS MID-RUN THE WHOLE JOB IS
065900*    RESUBMITTED FROM THE TOP, SINCE FLIGHT RECOMMENDATIONS ARE
066000*    CHEAP TO REGENERATE AND THE OUTPUT FILES ARE JOB-SCOPED.
066100
066200     PERFORM 0100-INITIALIZE.
066300     PERFORM 0200-PROCESS-FLIGHTS
066400         UNTIL WS-EOF-FLIGHTS.
066500     PERFORM 0900-TERMINATE.
066600
066700     STOP RUN.
066800
066900 0000-MAIN-LINE-EXIT.                        EXIT.
067000
067100*-----------------------------------------------------------------
067200 0100-INITIALIZE                              SECTION.
067300*    OPENS ALL FIVE FILES AND PRIMES THE WAYPOINT LOOKAHEAD
067400*    BUFFER SO 0210-LOAD-ROUTE CAN GROUP BY FLIGHT-ID.
067500*-----------------------------------------------------------------
067600
067700     OPEN INPUT  FLIGHTS-FILE.
067800     PERFORM 0110-TEST-FILE-OPEN.
067900     OPEN INPUT  WAYPOINTS-FILE.
068000     PERFORM 0110-TEST-FILE-OPEN.
068100     OPEN INPUT  WEATHER-FILE.
068200     PERFORM 0110-TEST-FILE-OPEN.
068300     OPEN OUTPUT RECOMMEND-FILE.
068400     PERFORM 0110-TEST-FILE-OPEN.
068500     OPEN OUTPUT REPORT-FILE.
068600     PERFORM 0110-TEST-FILE-OPEN.
068700
068800     MOVE ZERO TO WS-FLT-CNT.
068900     MOVE ZERO TO WS-HIGH-CNT.
069000*    ONE FLIGHT RECORD AND ONE WAYPOINT RECORD ARE ALWAYS SITTING
069100*    IN THE BUFFERS BY THE TIME PROCESSING STARTS - EVERY LOOP
069200*    BELOW TESTS THE BUFFER, NEVER ISSUES A BLIND READ, SO EOF ON
069300*    EITHER FILE IS DETECTED BEFORE A FIELD IS MOVED OUT OF A
069400*    STALE RECORD AREA.
069500
069600     PERFORM 0120-READ-FIRST-FLIGHT.
069700     PERFORM 0130-READ-NEXT-WAYPOINT.
069800
069900     PERFORM 0140-PRINT-HEADING.
070000
070100 0100-INITIALIZE-EXIT.                          EXIT.
070200
070300*-----------------------------------------------------------------
070400 0110-TEST-FILE-OPEN                       SECTION.
070500*    A NON-ZERO FILE STATUS ON ANY OPEN IS TREATED AS FATAL -
070600*    THE SHOP'S BATCH SCHEDULE HAS NO RESTART POINT MID-FLIGHT.
070700*    EACH OF THE FIVE OPENS SHARES THE SAME CHECK, SO THE STATUS
070800*    AND FILE NAME ARE LOADED HERE AND THE ACTUAL COMPARE LIVES
070900*    ONCE IN 0111-CHECK-STATUS BELOW.
071000*-----------------------------------------------------------------
071100
071200     MOVE "FLIGHTS  "            TO WS-ABEND-FILE-NAME
071300     MOVE WS-FILE-STATUS-FLIGHTS TO WS-ABEND-FILE-STATUS
071400     PERFORM 0111-CHECK-STATUS THRU 0111-CHECK-STATUS-EXIT.
071500     MOVE "WAYPOINTS"            TO WS-ABEND-FILE-NAME
071600     MOVE WS-FILE-STATUS-WAYPTS  TO WS-ABEND-FILE-STATUS
071700     PERFORM 0111-CHECK-STATUS THRU 0111-CHECK-STATUS-EXIT.
071800     MOVE "WEATHER  "            TO WS-ABEND-FILE-NAME
071900     MOVE WS-FILE-STATUS-WEATHER TO WS-ABEND-FILE-STATUS
072000     PERFORM 0111-CHECK-STATUS THRU 0111-CHECK-STATUS-EXIT.
072100     MOVE "RECOMMEND"            TO WS-ABEND-FILE-NAME
072200     MOVE WS-FILE-STATUS-RECOMM  TO WS-ABEND-FILE-STATUS
072300     PERFORM 0111-CHECK-STATUS THRU 0111-CHECK-STATUS-EXIT.
072400     MOVE "REPORT   "            TO WS-ABEND-FILE-NAME
072500     MOVE WS-FILE-STATUS-REPORT  TO WS-ABEND-FILE-STATUS
072600     PERFORM 0111-CHECK-STATUS THRU 0111-CHECK-STATUS-EXIT.
072700
072800 0110-TEST-FILE-OPEN-EXIT.                   EXIT.
072900
073000*-----------------------------------------------------------------
073100 0111-CHECK-STATUS                          SECTION.
073200*    ONE COMPARE SHARED BY ALL FIVE OPENS ABOVE - WS-ABEND-FILE-NAME
073300*    AND WS-ABEND-FILE-STATUS ARE SET BY THE CALLER JUST BEFORE THE
073400*    PERFORM.  A BAD STATUS BRANCHES DOWN TO THE COMMON ABEND
073500*    PARAGRAPH RATHER THAN FALLING THROUGH, SINCE THERE IS NOTHING
073600*    SAFE LEFT TO DO ON THIS PATH BUT DISPLAY AND STOP THE RUN.
073700*-----------------------------------------------------------------
073800
073900     IF WS-ABEND-FILE-STATUS NOT = "00"
074000         GO TO 0119-ABEND-FILE-OPEN
074100     END-IF.
074200
074300 0111-CHECK-STATUS-EXIT.                     EXIT.
074400
074500*-----------------------------------------------------------------
074600 0119-ABEND-FILE-OPEN                        SECTION.
074700*    COMMON OPEN-FAILURE EXIT REACHED ONLY BY THE GO TO IN
074800*    0111-CHECK-STATUS ABOVE - NEVER PERFORMED DIRECTLY.  RETURN
074900*    CODE 16 IS THE SHOP'S STANDARD "STEP FAILED, DO NOT PROCEED"
075000*    SIGNAL TO THE JCL THAT FOLLOWS THIS STEP.
075100*-----------------------------------------------------------------
075200
075300     DISPLAY WS-MSG-OPEN-FAIL
075400     DISPLAY WS-ABEND-FILE-NAME " STATUS = " WS-ABEND-FILE-STATUS
075500     MOVE 16 TO RETURN-CODE
075600     STOP RUN.
075700
075800 0119-ABEND-FILE-OPEN-EXIT.                   EXIT.
075900
076000*-----------------------------------------------------------------
076100 0120-READ-FIRST-FLIGHT                  SECTION.
076200*-----------------------------------------------------------------
076300
076400*    THE ONE-TIME PRIMING READ - ALL SUBSEQUENT FLIGHT READS HAPPEN
076500*    AT THE BOTTOM OF 0200-PROCESS-FLIGHTS SO THE MAIN LOOP CAN
076600*    TEST WS-EOF-FLIGHTS BEFORE DOING ANY WORK ON A RECORD THAT
076700*    ISN'T THERE.
076800     READ FLIGHTS-FILE
076900         AT END
077000             SET WS-EOF-FLIGHTS TO TRUE
077100     END-READ.
077200     IF NOT WS-EOF-FLIGHTS
077300         MOVE REG-FLT-ID       TO WS-CF-FLT-ID
077400         MOVE REG-FLT-ORIGIN   TO WS-CF-ORIGIN
077500         MOVE REG-FLT-DEST     TO WS-CF-DEST
077600         MOVE REG-FLT-ACFT-TYPE TO WS-CF-ACFT-TYPE
077700         MOVE REG-FLT-DEP-TIME TO WS-CF-DEP-TIME
077800         MOVE REG-FLT-PLAN-FUEL TO WS-CF-PLAN-FUEL
077900         MOVE REG-FLT-CRZ-ALT  TO WS-CF-CRZ-ALT
078000         MOVE REG-FLT-PAX-CNT  TO WS-CF-PAX-CNT
078100         MOVE REG-FLT-CARGO-WT TO WS-CF-CARGO-WT
078200     END-IF.
078300
078400 0120-READ-FIRST-FLIGHT-EXIT.               EXIT.
078500
078600*-----------------------------------------------------------------
078700 0130-READ-NEXT-WAYPOINT                 SECTION.
078800*    REFILLS THE LOOKAHEAD BUFFER.  CALLED ONCE AT STARTUP AND
078900*    ONCE PER WAYPOINT CONSUMED BY 0210-LOAD-ROUTE.
079000*-----------------------------------------------------------------
079100
079200     READ WAYPOINTS-FILE
079300         AT END
079400             SET WS-EOF-WAYPTS TO TRUE
079500             MOVE "N" TO WS-WPT-BUFFER-SW
079600     NOT AT END
079700         MOVE REG-WPT-FLT-ID TO WS-WPT-BUF-FLT-ID
079800         MOVE REG-WPT-SEQ-NO TO WS-WPT-BUF-SEQ-NO
079900         MOVE REG-WPT-NAME   TO WS-WPT-BUF-NAME
080000         MOVE REG-WPT-LAT    TO WS-WPT-BUF-LAT
080100         MOVE REG-WPT-LON    TO WS-WPT-BUF-LON
080200         MOVE "Y" TO WS-WPT-BUFFER-SW
080300     END-READ.
080400
080500 0130-READ-NEXT-WAYPOINT-EXIT.              EXIT.
080600
080700*-----------------------------------------------------------------
080800 0200-PROCESS-FLIGHTS                            SECTION.
080900*    ONE PASS OF THIS SECTION HANDLES ONE FLIGHT COMPLETELY -
081000*    ROUTE COLLECTION, WEATHER, OPTIMIZATION, RECOMMENDATION,
081100*    REPORT DETAIL, AND TOTALS - THEN READS THE NEXT FLIGHT.
081200*-----------------------------------------------------------------
081300
081400     MOVE "N" TO WS-ROUTE-INVALID-SW.
081500     MOVE "N" TO WS-ROUTE-BAD-DATA-SW.
081600     PERFORM 0210-LOAD-ROUTE.
081700
081800*    TWO INDEPENDENT WAYS A FLIGHT CAN BE SKIPPED - TOO FEW
081900*    WAYPOINTS TO FORM A LEG (WS-ROUTE-INVALID) OR A KEYING ERROR
082000*    ON ONE OF THE WAYPOINTS THAT WERE THERE (WS-ROUTE-BAD-DATA,
082100*    SET BY 0211-ACCEPT-WAYPOINT).  EITHER WAY THE FLIGHT PRODUCES
082200*    NO RECOMMENDATION, NO REPORT DETAIL, AND DOES NOT COUNT TOWARD
082300*    WS-FLT-CNT - ONLY A CONSOLE LINE MARKS THAT IT WAS SEEN.
082400     IF WS-ROUTE-INVALID
082500         DISPLAY WS-MSG-ROUTE-SHORT
082600         DISPLAY "FLIGHT ID = " WS-CF-FLT-ID
082700     ELSE IF WS-ROUTE-BAD-DATA
082800         DISPLAY WS-MSG-ROUTE-BAD-DATA
082900         DISPLAY "FLIGHT ID = " WS-CF-FLT-ID
083000     ELSE
083100         PERFORM 0215-LOOKUP-AIRCRAFT
083200         PERFORM 0230-RUN-OPTIMIZATION
083300         PERFORM 0270-BUILD-RECOMMENDATION
083400         PERFORM 0280-WRITE-RECOMMENDATION
083500         PERFORM 0150-PRINT-DETAIL
083600         PERFORM 0290-ACCUMULATE-TOTALS
083700     END-IF
083800     END-IF.
083900
084000     PERFORM 0120-READ-NEXT-FLIGHT.
084100
084200 0200-PROCESS-FLIGHTS-EXIT.                        EXIT.
084300
084400*-----------------------------------------------------------------
084500 0120-READ-NEXT-FLIGHT                   SECTION.
084600*    SAME MOVE LIST AS 0120-READ-FIRST-FLIGHT ABOVE - KEPT AS A
084700*    SEPARATE PARAGRAPH RATHER THAN ONE SHARED PERFORM BECAUSE
084800*    THE FIRST READ RUNS BEFORE 0140-PRINT-HEADING AND THIS ONE
084900*    RUNS AT THE BOTTOM OF THE MAIN FLIGHT LOOP - TWO DIFFERENT
085000*    CALL SITES IN THE SHOP'S NUMBERED-PARAGRAPH STYLE GET TWO
085100*    NUMBERS, NOT ONE PARAGRAPH PERFORMED FROM TWO PLACES.
085200*-----------------------------------------------------------------
085300
085400     READ FLIGHTS-FILE
085500         AT END
085600             SET WS-EOF-FLIGHTS TO TRUE
085700     END-READ.
085800     IF NOT WS-EOF-FLIGHTS
085900         MOVE REG-FLT-ID       TO WS-CF-FLT-ID
086000         MOVE REG-FLT-ORIGIN   TO WS-CF-ORIGIN
086100         MOVE REG-FLT-DEST     TO WS-CF-DEST
086200         MOVE REG-FLT-ACFT-TYPE TO WS-CF-ACFT-TYPE
086300         MOVE REG-FLT-DEP-TIME TO WS-CF-DEP-TIME
086400         MOVE REG-FLT-PLAN-FUEL TO WS-CF-PLAN-FUEL
086500         MOVE REG-FLT-CRZ-ALT  TO WS-CF-CRZ-ALT
086600         MOVE REG-FLT-PAX-CNT  TO WS-CF-PAX-CNT
086700         MOVE REG-FLT-CARGO-WT TO WS-CF-CARGO-WT
086800     END-IF.
086900
087000 0120-READ-NEXT-FLIGHT-EXIT.                EXIT.
087100
087200*-----------------------------------------------------------------
087300 0210-LOAD-ROUTE                        SECTION.
087400*    PULLS EVERY WAYPOINT WHOSE FLT-ID MATCHES THE CURRENT
087500*    FLIGHT OUT OF THE LOOKAHEAD BUFFER INTO WS-ROUTE-TABLE, AND
087600*    OBTAINS ONE WEATHER RECORD PER WAYPOINT (0220) AS EACH IS
087700*    LOADED.  A ROUTE OF FEWER THAN 2 WAYPOINTS IS INVALID -
087800*    R1 NEEDS AT LEAST ONE LEG.
087900*-----------------------------------------------------------------
088000
088100     MOVE ZERO TO WS-ROUTE-CNT.
088200     MOVE ZERO TO WS-WTHR-CNT.
088300
088400*    THE LOOP RUNS UNTIL EITHER THE LOOKAHEAD BUFFER GOES EMPTY
088500*    (EOF ON WAYPOINTS-FILE), THE BUFFERED RECORD BELONGS TO THE
088600*    NEXT FLIGHT (THE FLIGHTS FILE AND WAYPOINTS FILE ARE BOTH
088700*    SORTED BY FLIGHT-ID, SO A CHANGE IN ID MEANS THIS FLIGHT'S
088800*    WAYPOINTS ARE ALL IN), OR THE 20-ENTRY TABLE IS FULL - A
088900*    ROUTE LONGER THAN THAT IS TRUNCATED RATHER THAN REJECTED.
089000
089100     PERFORM 0211-ACCEPT-WAYPOINT
089200         UNTIL (NOT WS-WPT-BUFFER-FULL)
089300            OR (WS-WPT-BUF-FLT-ID NOT = WS-CF-FLT-ID)
089400            OR (WS-ROUTE-CNT >= 20).
089500
089600     IF WS-ROUTE-CNT < 2
089700         SET WS-ROUTE-INVALID TO TRUE
089800     END-IF.
089900
090000 0210-LOAD-ROUTE-EXIT.                    EXIT.
090100
090200*-----------------------------------------------------------------
090300 0211-ACCEPT-WAYPOINT                     SECTION.
090400*    MOVES ONE BUFFERED WAYPOINT INTO THE ROUTE TABLE.  BEFORE THE
090500*    MOVE, THE SEQUENCE NUMBER AND THE TWO COORDINATE FIELDS ARE
090600*    CLASS-TESTED - A KEYING ERROR ON THE ROUTE-PLANNING SIDE
090700*    (LETTERS WHERE A DIGIT BELONGS, A DROPPED SIGN) MUST NOT BE
090800*    ALLOWED TO REACH THE OPTIMIZATION ENGINE'S COMPUTE STATEMENTS
090900*    DOWNSTREAM, WHERE IT WOULD ABEND THE STEP.
091000*-----------------------------------------------------------------
091100
091200     IF WS-WPT-BUF-SEQ-NO NOT FOF-NUMERIC
091300        OR WS-WPT-BUF-LAT NOT NUMERIC
091400        OR WS-WPT-BUF-LON NOT NUMERIC
091500         SET WS-ROUTE-BAD-DATA TO TRUE
091600     END-IF.
091700     ADD 1 TO WS-ROUTE-CNT.
091800     SET WPT-IDX TO WS-ROUTE-CNT.
091900     MOVE WS-WPT-BUF-NAME TO WS-RTE-NAME(WPT-IDX).
092000     MOVE WS-WPT-BUF-LAT  TO WS-RTE-LAT(WPT-IDX).
092100     MOVE WS-WPT-BUF-LON  TO WS-RTE-LON(WPT-IDX).
092200
092300     PERFORM 0220-OBTAIN-WEATHER.
092400
092500     PERFORM 0130-READ-NEXT-WAYPOINT.
092600
092700 0211-ACCEPT-WAYPOINT-EXIT.                 EXIT.
092800
092900*-----------------------------------------------------------------
093000 0215-LOOKUP-AIRCRAFT                   SECTION.
093100*    LINEAR SCAN OF THE 3-ENTRY AIRCRAFT TABLE - A SEARCH VERB
093200*    IS OVERKILL FOR THREE ROWS.  MISS DEFAULTS TO ENTRY 1
093300*    (B737-800) PER THE SHOP'S STANDING RULE.
093400*-----------------------------------------------------------------
093500
093600     MOVE "N" TO WS-ACFT-FOUND-SW.
093700     PERFORM 0216-TEST-AIRCRAFT-FOUND
093800         VARYING ACF-IDX FROM 1 BY 1
093900         UNTIL ACF-IDX > 3 OR WS-ACFT-FOUND.
094000
094100     IF NOT WS-ACFT-FOUND
094200         SET ACF-IDX TO WS-ACFT-DEFAULT-IDX
094300     END-IF.
094400
094500     MOVE TAB-ACFT-MAX-ALT(ACF-IDX)   TO WS-CA-MAX-ALT.
094600     MOVE TAB-ACFT-OPT-ALT(ACF-IDX)   TO WS-CA-OPT-ALT.
094700     MOVE TAB-ACFT-SPEED(ACF-IDX)     TO WS-CA-SPEED.
094800     MOVE TAB-ACFT-FUEL-CAP(ACF-IDX)  TO WS-CA-FUEL-CAP.
094900     MOVE TAB-ACFT-BURN-BASE(ACF-IDX) TO WS-CA-BURN-BASE.
095000     MOVE TAB-ACFT-WT-EMPTY(ACF-IDX)  TO WS-CA-WT-EMPTY.
095100     MOVE TAB-ACFT-MAX-PAYLD(ACF-IDX) TO WS-CA-MAX-PAYLD.
095200
095300 0215-LOOKUP-AIRCRAFT-EXIT.               EXIT.
095400
095500 0216-TEST-AIRCRAFT-FOUND                      SECTION.
095600*    THE PERFORM-VARYING BODY FOR 0215'S SCAN - SEPARATE PARAGRAPH
095700*    RATHER THAN AN INLINE TEST BECAUSE PERFORM ... VARYING NAMES
095800*    A PARAGRAPH, NOT A CONDITION, IN THIS SHOP'S STYLE.
095900*-----------------------------------------------------------------
096000
096100     IF TAB-ACFT-TYPE(ACF-IDX) = WS-CF-ACFT-TYPE
096200         SET WS-ACFT-FOUND TO TRUE
096300     END-IF.
096400
096500 0216-TEST-AIRCRAFT-FOUND-EXIT.                  EXIT.
096600
096700*-----------------------------------------------------------------
096800 0220-OBTAIN-WEATHER                          SECTION.
096900*    ONE WEATHER RECORD PER WAYPOINT, SAME ORDER AS THE
097000*    WAYPOINTS FILE.  WHEN THE WEATHER FILE IS SHORT (OR NOT
097100*    SUPPLIED AT ALL FOR A GIVEN ROUTE) THE REMAINDER IS
097200*    GENERATED BY THE SHOP'S DETERMINISTIC MOCK RULE (0221).
097300*-----------------------------------------------------------------
097400
097500     ADD 1 TO WS-WTHR-CNT.
097600     SET WTH-IDX TO WS-WTHR-CNT.
097700
097800     IF WS-EOF-WEATHER
097900         PERFORM 0221-GENERATE-STANDARD-WEATHER
098000     ELSE
098100         READ WEATHER-FILE
098200             AT END
098300                 SET WS-EOF-WEATHER TO TRUE
098400                 PERFORM 0221-GENERATE-STANDARD-WEATHER
098500             NOT AT END
098600                 MOVE REG-WTH-TEMP        TO WS-WTH-TEMP(WTH-IDX)
098700                 MOVE REG-WTH-WIND-SPD    TO
098800                                       WS-WTH-WIND-SPD(WTH-IDX)
098900                 MOVE REG-WTH-WIND-DIR    TO
099000                                       WS-WTH-WIND-DIR(WTH-IDX)
099100                 MOVE REG-WTH-VISIBILITY  TO
099200                                       WS-WTH-VISIBILITY(WTH-IDX)
099300                 MOVE REG-WTH-CONDITIONS  TO
099400                                       WS-WTH-CONDITIONS(WTH-IDX)
099500         END-READ
099600     END-IF.
099700
099800     PERFORM 0222-CALC-WIND-COMPONENT.
099900
100000 0220-OBTAIN-WEATHER-EXIT.                      EXIT.
100100
100200*-----------------------------------------------------------------
100300 0221-GENERATE-STANDARD-WEATHER                   SECTION.
100400*    MOCK-WEATHER RULE: TEMPERATURE = 15 MINUS LATITUDE/10 PLUS
100500*    A VARIATION IN -10..+10; WIND DIRECTION/SPEED/CONDITIONS
100600*    DRAWN FROM THE FIXED CANDIDATE TABLES ABOVE.  THE WAYPOINT'S
100700*    OWN ROUTE SEQUENCE NUMBER SUPPLIES THE SELECTION INDEX SO
100800*    THE SAME WAYPOINT ALWAYS REGENERATES THE SAME WEATHER -
100900*    THIS COMPILER HAS NO RANDOM-NUMBER OR CHARACTER-VALUE VERB
101000*    TO HASH THE WAYPOINT NAME ITSELF.
101100*-----------------------------------------------------------------
101200
101300     DIVIDE WS-WPT-BUF-SEQ-NO BY 21
101400         GIVING WS-DIVIDE-QUOTIENT
101500         REMAINDER WS-DIVIDE-REMAINDER.
101600     COMPUTE WS-TEMP-VARIATION = WS-DIVIDE-REMAINDER - 10.
101700     COMPUTE WS-WTH-TEMP(WTH-IDX) ROUNDED =
101800         15 - (WS-RTE-LAT(WPT-IDX) / 10) + WS-TEMP-VARIATION.
101900
102000     DIVIDE WS-WPT-BUF-SEQ-NO BY 4
102100         GIVING WS-DIVIDE-QUOTIENT
102200         REMAINDER WS-DIVIDE-REMAINDER.
102300     ADD 1 TO WS-DIVIDE-REMAINDER GIVING WS-SEL-IDX.
102400     SET WDR-IDX TO WS-SEL-IDX.
102500     MOVE TAB-WIND-DIR-ENTRY(WDR-IDX) TO WS-WTH-WIND-DIR(WTH-IDX).
102600
102700     DIVIDE WS-WPT-BUF-SEQ-NO BY 5
102800         GIVING WS-DIVIDE-QUOTIENT
102900         REMAINDER WS-DIVIDE-REMAINDER.
103000     ADD 1 TO WS-DIVIDE-REMAINDER GIVING WS-SEL-IDX.
103100     SET WSP-IDX TO WS-SEL-IDX.
103200     MOVE TAB-WIND-SPD-ENTRY(WSP-IDX) TO WS-WTH-WIND-SPD(WTH-IDX).
103300
103400     MOVE 10.0 TO WS-WTH-VISIBILITY(WTH-IDX).
103500
103600     DIVIDE WS-WPT-BUF-SEQ-NO BY 4
103700         GIVING WS-DIVIDE-QUOTIENT
103800         REMAINDER WS-DIVIDE-REMAINDER.
103900     ADD 1 TO WS-DIVIDE-REMAINDER GIVING WS-SEL-IDX.
104000     SET CND-IDX TO WS-SEL-IDX.
104100     MOVE TAB-COND-ENTRY(CND-IDX) TO WS-WTH-CONDITIONS(WTH-IDX).
104200
104300 0221-GENERATE-STANDARD-WEATHER-EXIT.                EXIT.
104400
104500*-----------------------------------------------------------------
104600 0222-CALC-WIND-COMPONENT                SECTION.
104700*    R14 - WIND COMPONENT RELATIVE TO THE ROUTE'S GENERAL
104800*    COMPASS OCTANT (WS-CRS-HEADING, SET ONCE PER FLIGHT BY
104900*    0223).  HEADWIND, TAILWIND AND CROSSWIND ARE ALL CARRIED -
105000*    A POSITIVE COMPONENT IS A HEADWIND, A NEGATIVE ONE IS A
105100*    TAILWIND (STORED POSITIVE), EXACTLY ONE OF THE TWO IS EVER
105200*    NON-ZERO FOR A GIVEN WEATHER ENTRY.  THIS RESULT ISN'T
105300*    CARRIED TO THE OUTPUT RECORD - IT IS A DISPATCH-DESK SANITY
105400*    CHECK, DISPLAYED UNDER TRACE-SWITCH (UPSI-0 - SEE JOB CONTROL
105500*    FOR HOW OPS TURNS IT ON WHEN A ROUTE LOOKS WRONG).
105600*-----------------------------------------------------------------
105700
105800     IF WS-WTH-WIND-DIR(WTH-IDX) > WS-CRS-HEADING
105900         COMPUTE WS-WCP-ANGLE =
106000             WS-WTH-WIND-DIR(WTH-IDX) - WS-CRS-HEADING
106100     ELSE
106200         COMPUTE WS-WCP-ANGLE =
106300             WS-CRS-HEADING - WS-WTH-WIND-DIR(WTH-IDX)
106400     END-IF.
106500     IF WS-WCP-ANGLE > 180
106600         COMPUTE WS-WCP-ANGLE = 360 - WS-WCP-ANGLE
106700     END-IF.
106800
106900     COMPUTE WS-WCP-ANGLE-RAD = WS-WCP-ANGLE * WS-DEG-TO-RAD.
107000     MOVE WS-WCP-ANGLE-RAD TO WS-TRIG-INPUT.
107100     SET WS-TRIG-COS TO TRUE.
107200     CALL "FOFTRIG" USING WS-TRIG-PARM.
107300     MOVE WS-TRIG-OUTPUT TO WS-WCP-COS-ANGLE.
107400     SET WS-TRIG-SIN TO TRUE.
107500     CALL "FOFTRIG" USING WS-TRIG-PARM.
107600     MOVE WS-TRIG-OUTPUT TO WS-WCP-SIN-ANGLE.
107700
107800     COMPUTE WS-WCP-COMPONENT ROUNDED =
107900         WS-WTH-WIND-SPD(WTH-IDX) * WS-WCP-COS-ANGLE.
108000     COMPUTE WS-WCP-CROSSWIND ROUNDED =
108100         WS-WTH-WIND-SPD(WTH-IDX) * WS-WCP-SIN-ANGLE.
108200
108300     IF WS-WCP-COMPONENT > 0
108400         MOVE WS-WCP-COMPONENT TO WS-WCP-HEADWIND
108500         MOVE ZERO             TO WS-WCP-TAILWIND
108600     ELSE
108700         MOVE ZERO             TO WS-WCP-HEADWIND
108800         COMPUTE WS-WCP-TAILWIND = WS-WCP-COMPONENT * -1
108900     END-IF.
109000
109100*    DISPATCH-DESK TRACE - ON ONLY WHEN OPS SETS UPSI-0 IN THE
109200*    JOB CARD.  SHOWS THE FULL BREAKDOWN FOR THE WEATHER ENTRY
109300*    JUST PROCESSED SO A DISPATCHER CAN SANITY-CHECK A ROUTE
109400*    THAT LOOKS OFF WITHOUT WAITING FOR THE PRINTED REPORT.
109500     IF TRACE-SWITCH ON
109600         DISPLAY "WCP TRACE FLT=" WS-CF-FLT-ID
109700                 " ANGLE=" WS-WCP-ANGLE
109800                 " HEAD=" WS-WCP-HEADWIND
109900                 " TAIL=" WS-WCP-TAILWIND
110000                 " XWIND=" WS-WCP-CROSSWIND
110100     END-IF.
110200 0222-CALC-WIND-COMPONENT-EXIT.             EXIT.
110300
110400*-----------------------------------------------------------------
110500 0223-CHECK-JET-STREAM               SECTION.
110600*    R15 - JET STREAM PRESENT WHEN THE CANDIDATE ALTITUDE IS IN
110700*    30000-42000 FT AND THE ROUTE'S MEAN LATITUDE IS 30-60
110800*    DEGREES EITHER SIDE OF THE EQUATOR.  EVALUATED AGAINST THE
110900*    BEST ALTITUDE FROM THE SCAN (0240), SO IT RUNS AFTER IT.
111000*-----------------------------------------------------------------
111100
111200     MOVE ZERO TO WS-JET-LAT-SUM.
111300     PERFORM 0224-SUM-LATITUDE
111400         VARYING WPT-IDX FROM 1 BY 1
111500         UNTIL WPT-IDX > WS-ROUTE-CNT.
111600     COMPUTE WS-JET-MEAN-LAT ROUNDED =
111700         WS-JET-LAT-SUM / WS-ROUTE-CNT.
111800
111900     MOVE "N" TO WS-JET-PRESENT-SW.
112000     IF WS-SC-BEST-ALT >= 30000 AND WS-SC-BEST-ALT <= 42000
112100         IF (WS-JET-MEAN-LAT >= 30 AND WS-JET-MEAN-LAT <= 60)
112200            OR
112300            (WS-JET-MEAN-LAT <= -30 AND WS-JET-MEAN-LAT >= -60)
112400             SET WS-JET-PRESENT TO TRUE
112500         END-IF
112600     END-IF.
112700
112800 0223-CHECK-JET-STREAM-EXIT.           EXIT.
112900
113000 0224-SUM-LATITUDE                        SECTION.
113100*    PERFORM-VARYING BODY FOR 0223 - ONE WAYPOINT'S LATITUDE INTO
113200*    THE RUNNING SUM BEHIND THE MEAN-LATITUDE TEST ABOVE.
113300*-----------------------------------------------------------------
113400
113500     ADD WS-RTE-LAT(WPT-IDX) TO WS-JET-LAT-SUM.
113600
113700 0224-SUM-LATITUDE-EXIT.                    EXIT.
113800
113900*-----------------------------------------------------------------
114000 0230-RUN-OPTIMIZATION                  SECTION.
114100*    DRIVES THE OPTIMIZATION ENGINE FOR ONE FLIGHT - THE PARTS
114200*    OF R1-R7 THAT DO NOT VARY WITH CANDIDATE ALTITUDE ARE
114300*    COMPUTED ONCE HERE; THE ALTITUDE-DEPENDENT PARTS ARE
114400*    RECOMPUTED FOR EACH CANDIDATE INSIDE 0240.
114500*-----------------------------------------------------------------
114600
114700     PERFORM 0225-CALC-ROUTE-HEADING.
114800     PERFORM 0231-CALC-DISTANCE.
114900     PERFORM 0233-CALC-WEIGHT-FACTOR.
115000     PERFORM 0235-CALC-WIND-IMPACT.
115100     PERFORM 0240-SCAN-ALTITUDES.
115200     PERFORM 0223-CHECK-JET-STREAM.
115300     PERFORM 0250-CALC-SAVINGS.
115400     PERFORM 0251-CLASSIFY-TYPE.
115500     PERFORM 0252-CALC-CONFIDENCE.
115600     PERFORM 0253-BUILD-JUSTIFICATION.
115700
115800 0230-RUN-OPTIMIZATION-EXIT.               EXIT.
115900
116000*-----------------------------------------------------------------
116100 0225-CALC-ROUTE-HEADING                       SECTION.
116200*    APPROXIMATES THE ROUTE'S GENERAL COMPASS OCTANT FROM FIRST
116300*    WAYPOINT TO LAST - GOOD ENOUGH FOR THE WIND-COMPONENT SANITY
116400*    CHECK IN 0222; THE FLIGHT PLAN CARRIES NO TRUE COURSE FIELD.
116500*-----------------------------------------------------------------
116600
116700     COMPUTE WS-CRS-NET-DLAT =
116800         WS-RTE-LAT(WS-ROUTE-CNT) - WS-RTE-LAT(1).
116900     COMPUTE WS-CRS-NET-DLON =
117000         WS-RTE-LON(WS-ROUTE-CNT) - WS-RTE-LON(1).
117100
117200     IF WS-CRS-NET-DLON >= 0
117300         IF WS-CRS-NET-DLAT >= 0
117400             MOVE 045 TO WS-CRS-HEADING
117500         ELSE
117600             MOVE 135 TO WS-CRS-HEADING
117700         END-IF
117800     ELSE
117900         IF WS-CRS-NET-DLAT >= 0
118000             MOVE 315 TO WS-CRS-HEADING
118100         ELSE
118200             MOVE 225 TO WS-CRS-HEADING
118300         END-IF
118400     END-IF.
118500
118600 0225-CALC-ROUTE-HEADING-EXIT.                    EXIT.
118700
118800*-----------------------------------------------------------------
118900 0231-CALC-DISTANCE                       SECTION.
119000*    R1 - GREAT-CIRCLE (HAVERSINE) DISTANCE, SUMMED LEG BY LEG
119100*    OVER THE ROUTE TABLE.  TRIG PRIMITIVES COME FROM FOFTRIG.
119200*-----------------------------------------------------------------
119300
119400     MOVE ZERO TO WS-CW-DISTANCE.
119500     IF WS-ROUTE-CNT > 1
119600         PERFORM 0231-CALC-LEG
119700             VARYING WPT-IDX FROM 1 BY 1
119800             UNTIL WPT-IDX >= WS-ROUTE-CNT
119900     END-IF.
120000
120100 0231-CALC-DISTANCE-EXIT.                    EXIT.
120200
120300 0231-CALC-LEG                           SECTION.
120400*    HAVERSINE FORMULA, ONE LEG (WPT-IDX TO WPT-IDX + 1).  EVERY
120500*    TRIG PRIMITIVE (SIN, COS, SQRT, ASIN) IS ONE CALL TO FOFTRIG -
120600*    THIS SHOP'S COMPILER HAS NO BUILT-IN TRANSCENDENTAL FUNCTIONS,
120700*    SO THE FORMULA IS SPELLED OUT CALL BY CALL RATHER THAN AS ONE
120800*    COMPUTE STATEMENT.
120900*-----------------------------------------------------------------
121000
121100     COMPUTE WS-LEG-LAT1-RAD =
121200         WS-RTE-LAT(WPT-IDX) * WS-DEG-TO-RAD.
121300     COMPUTE WS-LEG-LAT2-RAD =
121400         WS-RTE-LAT(WPT-IDX + 1) * WS-DEG-TO-RAD.
121500     COMPUTE WS-LEG-DLAT-RAD =
121600         (WS-RTE-LAT(WPT-IDX + 1) - WS-RTE-LAT(WPT-IDX))
121700             * WS-DEG-TO-RAD / 2.
121800     COMPUTE WS-LEG-DLON-RAD =
121900         (WS-RTE-LON(WPT-IDX + 1) - WS-RTE-LON(WPT-IDX))
122000             * WS-DEG-TO-RAD / 2.
122100
122200     MOVE WS-LEG-DLAT-RAD TO WS-TRIG-INPUT.
122300     SET WS-TRIG-SIN TO TRUE.
122400     CALL "FOFTRIG" USING WS-TRIG-PARM.
122500     MOVE WS-TRIG-OUTPUT TO WS-LEG-SIN-DLAT2.
122600
122700     MOVE WS-LEG-DLON-RAD TO WS-TRIG-INPUT.
122800     SET WS-TRIG-SIN TO TRUE.
122900     CALL "FOFTRIG" USING WS-TRIG-PARM.
123000     MOVE WS-TRIG-OUTPUT TO WS-LEG-SIN-DLON2.
123100
123200     MOVE WS-LEG-LAT1-RAD TO WS-TRIG-INPUT.
123300     SET WS-TRIG-COS TO TRUE.
123400     CALL "FOFTRIG" USING WS-TRIG-PARM.
123500     MOVE WS-TRIG-OUTPUT TO WS-LEG-COS-LAT1.
123600
123700     MOVE WS-LEG-LAT2-RAD TO WS-TRIG-INPUT.
123800     SET WS-TRIG-COS TO TRUE.
123900     CALL "FOFTRIG" USING WS-TRIG-PARM.
124000     MOVE WS-TRIG-OUTPUT TO WS-LEG-COS-LAT2.
124100
124200     COMPUTE WS-LEG-A =
124300         (WS-LEG-SIN-DLAT2 * WS-LEG-SIN-DLAT2) +
124400         (WS-LEG-COS-LAT1 * WS-LEG-COS-LAT2 *
124500          WS-LEG-SIN-DLON2 * WS-LEG-SIN-DLON2).
124600
124700     MOVE WS-LEG-A TO WS-TRIG-INPUT.
124800     SET WS-TRIG-SQRT TO TRUE.
124900     CALL "FOFTRIG" USING WS-TRIG-PARM.
125000     MOVE WS-TRIG-OUTPUT TO WS-LEG-SQRT-A.
125100
125200     MOVE WS-LEG-SQRT-A TO WS-TRIG-INPUT.
125300     SET WS-TRIG-ASIN TO TRUE.
125400     CALL "FOFTRIG" USING WS-TRIG-PARM.
125500     MOVE WS-TRIG-OUTPUT TO WS-LEG-ASIN-VAL.
125600
125700     COMPUTE WS-LEG-C = 2 * WS-LEG-ASIN-VAL.
125800     COMPUTE WS-LEG-DIST ROUNDED =
125900         WS-LEG-C * WS-EARTH-RADIUS-NM.
126000     ADD WS-LEG-DIST TO WS-CW-DISTANCE.
126100
126200 0231-CALC-LEG-EXIT.                        EXIT.
126300
126400*-----------------------------------------------------------------
126500 0232-CALC-ALTITUDE-FACTOR                  SECTION.
126600*    R2 - 1.5 PERCENT EXTRA BURN PER 2000 FT OF DEVIATION FROM
126700*    THE AIRCRAFT'S OPTIMAL CRUISE ALTITUDE.  THE DEVIATION/2000
126800*    QUOTIENT IS NOT TRUNCATED - COMP-3 CARRIES THE FRACTION.
126900*-----------------------------------------------------------------
127000
127100*    UNSIGNED DEVIATION - THE FACTOR PENALIZES DISTANCE FROM
127200*    OPTIMAL EITHER DIRECTION, SO THE TWO-BRANCH IF AVOIDS CARRYING
127300*    A NEGATIVE INTO THE COMPUTE BELOW RATHER THAN TAKING AN
127400*    ABSOLUTE VALUE FUNCTION THIS SHOP'S COMPILER DOESN'T HAVE.
127500     IF WS-SC-CANDIDATE-ALT >= WS-CA-OPT-ALT
127600         COMPUTE WS-CW-DEVIATION =
127700             WS-SC-CANDIDATE-ALT - WS-CA-OPT-ALT
127800     ELSE
127900         COMPUTE WS-CW-DEVIATION =
128000             WS-CA-OPT-ALT - WS-SC-CANDIDATE-ALT
128100     END-IF.
128200
128300*    1.0 AT ZERO DEVIATION, RISING 0.015 PER 2000 FT AWAY FROM
128400*    OPTIMAL - THE FACTOR THAT SCALES BURN-BASE IN 0234 BELOW.
128500     COMPUTE WS-CW-ALT-FACTOR ROUNDED =
128600         1 + ((WS-CW-DEVIATION / 2000) * 0.015).
128700
128800 0232-CALC-ALTITUDE-FACTOR-EXIT.                EXIT.
128900
129000*-----------------------------------------------------------------
129100 0233-CALC-WEIGHT-FACTOR                      SECTION.
129200*    R3 - WEIGHT FACTOR FROM EMPTY WEIGHT, CARGO, AND PASSENGERS
129300*    AT 90 KG EACH.  DOES NOT VARY WITH CANDIDATE ALTITUDE.
129400*-----------------------------------------------------------------
129500
129600*    90 KG IS THE SHOP'S STANDARD PASSENGER-PLUS-BAGGAGE WEIGHT -
129700*    THE SAME FIGURE THE OLDER LOAD-PLANNING BATCH USED.
129800     COMPUTE WS-CW-TOTAL-WEIGHT =
129900         WS-CA-WT-EMPTY + WS-CF-CARGO-WT + (WS-CF-PAX-CNT * 90).
130000
130100*    RATIO OF PAYLOAD-PLUS-CARGO TO EMPTY WEIGHT, SCALED BY 0.15 -
130200*    A FULLY-LOADED AIRCRAFT BURNS MORE, SO THIS FACTOR IS ALWAYS
130300*    >= 1 AND MULTIPLIES BURN-BASE ALONGSIDE THE ALTITUDE FACTOR.
130400     COMPUTE WS-CW-WT-FACTOR ROUNDED =
130500         1 + (((WS-CW-TOTAL-WEIGHT - WS-CA-WT-EMPTY)
130600                 / WS-CA-WT-EMPTY) * 0.15).
130700
130800 0233-CALC-WEIGHT-FACTOR-EXIT.                   EXIT.
130900
131000*-----------------------------------------------------------------
131100 0234-CALC-ADJUSTED-BURN                 SECTION.
131200*    R4 - ADJUSTED BURN RATE, KG PER HOUR.
131300*-----------------------------------------------------------------
131400
131500*    THE FLEET-TABLE BASE RATE (TAB-ACFT-BURN-BASE, MOVED INTO
131600*    WS-CA-BURN-BASE BY 0230) SCALED BY BOTH FACTORS ABOVE - THE
131700*    NUMBER 0236 AND 0237 BELOW BUILD THE REST OF THE FUEL FIGURES
131800*    FROM.
131900     COMPUTE WS-CW-BURN-RATE ROUNDED =
132000         WS-CA-BURN-BASE * WS-CW-ALT-FACTOR * WS-CW-WT-FACTOR.
132100
132200 0234-CALC-ADJUSTED-BURN-EXIT.               EXIT.
132300
132400*-----------------------------------------------------------------
132500 0235-CALC-WIND-IMPACT                   SECTION.
132600*    R5 - AVERAGE WIND IMPACT.  CONTRIBUTING LEGS ARE THOSE
132700*    BEFORE THE LAST WAYPOINT ON THE ROUTE - THE LAST WAYPOINT
132800*    IS A LEG'S DESTINATION, NOT THE START OF A FURTHER LEG, SO
132900*    ITS WEATHER ENTRY (WTH-IDX = ROUTE-CNT) DOES NOT CONTRIBUTE.
133000*    THE DIVISOR IS STILL THE FULL WEATHER-RECORD COUNT, THOUGH,
133100*    NOT THE SMALLER CONTRIBUTING-LEG COUNT - THAT'S HOW OPS
133200*    SPECIFIED IT BACK WHEN THIS SECTION WAS WRITTEN.
133300*-----------------------------------------------------------------
133400
133500     MOVE ZERO TO WS-WND-SUM.
133600     IF WS-WTHR-CNT > 0 AND WS-ROUTE-CNT > 1
133700         PERFORM 0235-SUM-COMPONENT
133800             VARYING WTH-IDX FROM 1 BY 1
133900             UNTIL WTH-IDX > WS-WTHR-CNT
134000                OR WTH-IDX >= WS-ROUTE-CNT
134100     END-IF.
134200
134300     IF WS-WTHR-CNT > 0
134400         COMPUTE WS-CW-WIND-IMPACT ROUNDED =
134500             WS-WND-SUM / WS-WTHR-CNT
134600     ELSE
134700         MOVE ZERO TO WS-CW-WIND-IMPACT
134800     END-IF.
134900
135000 0235-CALC-WIND-IMPACT-EXIT.                 EXIT.
135100
135200 0235-SUM-COMPONENT                     SECTION.
135300*    ONE CONTRIBUTING LEG'S SIGNED WIND COMPONENT - HALF THE
135400*    RECORDED WIND SPEED, NEGATED WHEN THE WIND DIRECTION FALLS ON
135500*    THE TAILWIND SIDE OF THE COMPASS (OVER 180 DEGREES).  THIS IS
135600*    R5'S OWN SIMPLER DIRECTIONAL RULE - NOT THE SAME COMPUTATION
135700*    AS 0222'S HEADWIND/TAILWIND/CROSSWIND BREAKOUT, WHICH USES
135800*    THE ACTUAL ANGLE AGAINST THE ROUTE HEADING.
135900*-----------------------------------------------------------------
136000
136100     COMPUTE WS-WND-COMPONENT =
136200         WS-WTH-WIND-SPD(WTH-IDX) * 0.5.
136300     IF WS-WTH-WIND-DIR(WTH-IDX) > 180
136400         COMPUTE WS-WND-COMPONENT = WS-WND-COMPONENT * -1
136500     END-IF.
136600     ADD WS-WND-COMPONENT TO WS-WND-SUM.
136700
136800 0235-SUM-COMPONENT-EXIT.                   EXIT.
136900
137000*-----------------------------------------------------------------
137100 0236-CALC-TIME-FUEL               SECTION.
137200*    R6 - GROUND SPEED, FLIGHT TIME (2 DP), CRUISE FUEL (1 DP).
137300*-----------------------------------------------------------------
137400
137500*    TRUE AIRSPEED PLUS THE SIGNED WIND IMPACT FROM 0235 - A
137600*    HEADWIND (NEGATIVE IMPACT) SLOWS GROUND SPEED, A TAILWIND
137700*    SPEEDS IT UP.
137800     COMPUTE WS-CW-GROUND-SPEED =
137900         WS-CA-SPEED + WS-CW-WIND-IMPACT.
138000     COMPUTE WS-CW-FLIGHT-TIME ROUNDED =
138100         WS-CW-DISTANCE / WS-CW-GROUND-SPEED.
138200     COMPUTE WS-CW-CRUISE-FUEL ROUNDED =
138300         WS-CW-BURN-RATE * WS-CW-FLIGHT-TIME.
138400
138500 0236-CALC-TIME-FUEL-EXIT.             EXIT.
138600
138700*-----------------------------------------------------------------
138800 0237-CALC-RESERVE                         SECTION.
138900*    R7 - 5 PERCENT CONTINGENCY PLUS 30 MINUTES HOLDING AT THE
139000*    ADJUSTED BURN RATE.
139100*-----------------------------------------------------------------
139200
139300*    WS-CW-BURN-RATE * 0.5 IS THE 30-MINUTE HOLDING FUEL - HALF
139400*    AN HOUR AT THE ADJUSTED HOURLY BURN RATE, NOT THE ORIGINAL
139500*    FLEET-TABLE BASE RATE.
139600     COMPUTE WS-CW-RESERVE-FUEL ROUNDED =
139700         (WS-CW-CRUISE-FUEL * 0.05) + (WS-CW-BURN-RATE * 0.5).
139800     COMPUTE WS-CW-TOTAL-FUEL ROUNDED =
139900         WS-CW-CRUISE-FUEL + WS-CW-RESERVE-FUEL.
140000
140100 0237-CALC-RESERVE-EXIT.                       EXIT.
140200
140300*-----------------------------------------------------------------
140400 0240-SCAN-ALTITUDES                     SECTION.
140500*    R8 - SCANS THE FIVE CANDIDATE ALTITUDES, KEEPING THE
140600*    LOWEST TOTAL FUEL.  THE PLANNED ALTITUDE IS EVALUATED
140700*    FIRST AND WINS TIES - A CANDIDATE MUST BEAT IT STRICTLY.
140800*-----------------------------------------------------------------
140900
141000     MOVE WS-CF-CRZ-ALT TO WS-SC-CANDIDATE-ALT.
141100     PERFORM 0232-CALC-ALTITUDE-FACTOR.
141200     PERFORM 0234-CALC-ADJUSTED-BURN.
141300     PERFORM 0236-CALC-TIME-FUEL.
141400     PERFORM 0237-CALC-RESERVE.
141500     MOVE WS-CW-TOTAL-FUEL  TO WS-SC-ORIGINAL-FUEL.
141600     MOVE WS-CF-CRZ-ALT     TO WS-SC-BEST-ALT.
141700     MOVE WS-CW-TOTAL-FUEL  TO WS-SC-BEST-FUEL.
141800
141900     PERFORM 0240-TEST-CANDIDATE
142000         VARYING ALT-IDX FROM 1 BY 1
142100         UNTIL ALT-IDX > 5.
142200
142300 0240-SCAN-ALTITUDES-EXIT.                   EXIT.
142400
142500 0240-TEST-CANDIDATE                     SECTION.
142600*    PERFORM-VARYING BODY FOR 0240-SCAN-ALTITUDES - RUNS THE FULL
142700*    R2/R4/R6/R7 CHAIN AGAINST ONE CANDIDATE ALTITUDE AND KEEPS IT
142800*    ONLY IF IT STRICTLY BEATS THE BEST FUEL FIGURE SEEN SO FAR.
142900*-----------------------------------------------------------------
143000
143100     MOVE TAB-ALT-ENTRY(ALT-IDX) TO WS-SC-CANDIDATE-ALT.
143200     PERFORM 0232-CALC-ALTITUDE-FACTOR.
143300     PERFORM 0234-CALC-ADJUSTED-BURN.
143400     PERFORM 0236-CALC-TIME-FUEL.
143500     PERFORM 0237-CALC-RESERVE.
143600     IF WS-CW-TOTAL-FUEL < WS-SC-BEST-FUEL
143700         MOVE WS-SC-CANDIDATE-ALT TO WS-SC-BEST-ALT
143800         MOVE WS-CW-TOTAL-FUEL    TO WS-SC-BEST-FUEL
143900     END-IF.
144000
144100 0240-TEST-CANDIDATE-EXIT.                   EXIT.
144200
144300*-----------------------------------------------------------------
144400 0250-CALC-SAVINGS                        SECTION.
144500*    R9 - FUEL SAVINGS, PERCENTAGE, AND COST SAVINGS AT
144600*    $0.85 PER KG.
144700*-----------------------------------------------------------------
144800
144900*    ORIGINAL FUEL WAS COMPUTED AT THE FILED CRUISE ALTITUDE BACK
145000*    IN 0230 BEFORE THE SCAN LOOP RAN - IF THE BEST CANDIDATE TURNS
145100*    OUT NO BETTER THAN THE FILED PLAN, THE NEGATIVE DIFFERENCE IS
145200*    FLOORED AT ZERO RATHER THAN PRINTED AS A LOSS.
145300     COMPUTE WS-REC-FUEL-SAV =
145400         WS-SC-ORIGINAL-FUEL - WS-SC-BEST-FUEL.
145500     IF WS-REC-FUEL-SAV < 0
145600         MOVE ZERO TO WS-REC-FUEL-SAV
145700     END-IF.
145800
145900     IF WS-SC-ORIGINAL-FUEL > 0
146000         COMPUTE WS-REC-SAV-PCT ROUNDED =
146100             (WS-REC-FUEL-SAV / WS-SC-ORIGINAL-FUEL) * 100
146200     ELSE
146300         MOVE ZERO TO WS-REC-SAV-PCT
146400     END-IF.
146500
146600*    $0.85/KG IS THE FUEL PRICE THIS FIGURE IS PINNED TO - NOT
146700*    READ FROM A PARAMETER FILE, SO A FUEL-PRICE CHANGE MEANS A
146800*    RECOMPILE, THE SAME AS THE OLDER COST-REPORTING BATCHES.
146900     COMPUTE WS-REC-COST-SAV ROUNDED =
147000         WS-REC-FUEL-SAV * 0.85.
147100
147200 0250-CALC-SAVINGS-EXIT.                      EXIT.
147300
147400*-----------------------------------------------------------------
147500 0251-CLASSIFY-TYPE                     SECTION.
147600*    R10/R11 - RECOMMENDATION TYPE AND TIME IMPACT FROM THE
147700*    ABSOLUTE ALTITUDE CHANGE.
147800*-----------------------------------------------------------------
147900
148000*    SAME UNSIGNED-DIFFERENCE PATTERN AS 0232 ABOVE - THE THRESHOLD
148100*    TEST BELOW CARES ONLY ABOUT MAGNITUDE, NOT DIRECTION OF CHANGE.
148200     IF WS-SC-BEST-ALT >= WS-CF-CRZ-ALT
148300         COMPUTE WS-SC-ALT-DIFF = WS-SC-BEST-ALT - WS-CF-CRZ-ALT
148400     ELSE
148500         COMPUTE WS-SC-ALT-DIFF = WS-CF-CRZ-ALT - WS-SC-BEST-ALT
148600     END-IF.
148700
148800*    4000 FT OR MORE OF CHANGE IS CALLED AN ALTITUDE-OPTIMIZATION
148900*    RECOMMENDATION (2 MINUTES OF SCHEDULE IMPACT ASSUMED); ANYTHING
149000*    SMALLER IS FOLDED INTO THE MORE GENERAL ROUTE-MODIFICATION
149100*    CATEGORY WITH NO ASSUMED SCHEDULE IMPACT.
149200     IF WS-SC-ALT-DIFF >= 4000
149300         MOVE "ALTITUDE-OPTIMIZATION   " TO WS-REC-TYPE
149400         MOVE 2 TO WS-REC-TIME-IMPACT
149500     ELSE
149600         MOVE "ROUTE-MODIFICATION      " TO WS-REC-TYPE
149700         MOVE 0 TO WS-REC-TIME-IMPACT
149800     END-IF.
149900
150000 0251-CLASSIFY-TYPE-EXIT.                   EXIT.
150100
150200*-----------------------------------------------------------------
150300 0252-CALC-CONFIDENCE                       SECTION.
150400*    R12 - CONFIDENCE, CAPPED AT 0.95.
150500*-----------------------------------------------------------------
150600
150700*    0.70 BASELINE PLUS A POINT PER PERCENT OF SAVINGS - A BIGGER
150800*    PROJECTED SAVING IS TREATED AS MORE LIKELY TO BE RIGHT, CAPPED
150900*    AT 0.95 SO THE ENGINE NEVER CLAIMS CERTAINTY.
151000     COMPUTE WS-REC-CONFIDENCE ROUNDED =
151100         0.70 + (WS-REC-SAV-PCT / 100).
151200     IF WS-REC-CONFIDENCE > 0.95
151300         MOVE 0.95 TO WS-REC-CONFIDENCE
151400     END-IF.
151500
151600 0252-CALC-CONFIDENCE-EXIT.                     EXIT.
151700
151800*-----------------------------------------------------------------
151900 0253-BUILD-JUSTIFICATION                 SECTION.
152000*    R13 - RATIONALE TEXT PRINTED ON THE REPORT'S JUSTIFICATION
152100*    LINE.  PARTS ARE APPENDED IN THE ORDER SHOWN BELOW; WHEN NONE
152200*    APPLY THE STANDARD-OPTIMIZATION LINE IS USED ALONE.
152300*    THE LAST PART TESTED IS A STRAIGHT WEATHER-SEVERITY FLAG -
152400*    IT DOES NOT DEPEND ON WHICH ALTITUDE WON, ONLY ON HOW HARD
152500*    THE WIND WAS BLOWING ACROSS THE WHOLE ROUTE - SO DISPATCH
152600*    SEES IT EVEN ON A "STANDARD OPTIMIZATION" FLIGHT.
152700*-----------------------------------------------------------------
152800
152900     MOVE SPACES TO WS-REC-JUSTIF.
153000     MOVE SPACES TO WS-JUSTIF-HOLD.
153100     MOVE ZERO   TO WS-SIMPLE-WIND-AVG.
153200     MOVE ZERO   TO WS-WIND-SPD-SUM.
153300
153400*    SIMPLE (UNWEIGHTED) AVERAGE WIND SPEED OVER EVERY WEATHER
153500*    RECORD FETCHED FOR THIS FLIGHT - NOT JUST THE CONTRIBUTING
153600*    LEGS USED BY 0235-CALC-WIND-IMPACT.  A LONE 60-KNOT GUST ON
153700*    AN OTHERWISE CALM ROUTE SHOULD NOT TRIP THIS FLAG, BUT A
153800*    ROUTE THAT IS WINDY EVERYWHERE SHOULD.
153900     IF WS-WTHR-CNT > 0
154000         PERFORM 0253-SUM-WIND-SPEED
154100             VARYING WTH-IDX FROM 1 BY 1
154200             UNTIL WTH-IDX > WS-WTHR-CNT
154300         COMPUTE WS-SIMPLE-WIND-AVG ROUNDED =
154400             WS-WIND-SPD-SUM / WS-WTHR-CNT
154500     END-IF.
154600
154700     IF WS-SC-ALT-DIFF >= 2000
154800         COMPUTE WS-FL-PLANNED = WS-CF-CRZ-ALT / 100.
154900         COMPUTE WS-FL-BEST    = WS-SC-BEST-ALT / 100.
155000         STRING "ALTITUDE CHANGE FROM FL" DELIMITED BY SIZE
155100                WS-FL-PLANNED              DELIMITED BY SIZE
155200                " TO FL"                   DELIMITED BY SIZE
155300                WS-FL-BEST                 DELIMITED BY SIZE
155400                ". "                       DELIMITED BY SIZE
155500             INTO WS-REC-JUSTIF
155600         END-STRING
155700     END-IF.
155800
155900     IF WS-JET-PRESENT
156000         MOVE WS-REC-JUSTIF TO WS-JUSTIF-HOLD
156100         STRING WS-JUSTIF-HOLD         DELIMITED BY "  "
156200                "JET STREAM STRONG WESTERLY. "
156300                                        DELIMITED BY SIZE
156400             INTO WS-REC-JUSTIF
156500         END-STRING
156600     END-IF.
156700
156800     IF WS-CW-WIND-IMPACT > 0
156900         MOVE WS-REC-JUSTIF TO WS-JUSTIF-HOLD
157000         MOVE WS-CW-WIND-IMPACT TO WS-WIND-IMPACT-EDIT
157100         STRING WS-JUSTIF-HOLD         DELIMITED BY "  "
157200                "FAVORABLE TAILWIND "   DELIMITED BY SIZE
157300                WS-WIND-IMPACT-EDIT     DELIMITED BY SIZE
157400                " KNOTS. "              DELIMITED BY SIZE
157500             INTO WS-REC-JUSTIF
157600         END-STRING
157700     END-IF.
157800
157900     IF WS-SIMPLE-WIND-AVG > 100
158000         MOVE WS-REC-JUSTIF TO WS-JUSTIF-HOLD
158100         MOVE WS-SIMPLE-WIND-AVG TO WS-WIND-AVG-EDIT
158200         STRING WS-JUSTIF-HOLD         DELIMITED BY "  "
158300                "STRONG WINDS AVERAGING " DELIMITED BY SIZE
158400                WS-WIND-AVG-EDIT       DELIMITED BY SIZE
158500                " KNOTS. "              DELIMITED BY SIZE
158600             INTO WS-REC-JUSTIF
158700         END-STRING
158800     END-IF.
158900     IF WS-REC-JUSTIF = SPACES
159000         MOVE "STANDARD OPTIMIZATION APPLIED"
159100             TO WS-REC-JUSTIF
159200     END-IF.
159300
159400 0253-BUILD-JUSTIFICATION-EXIT.               EXIT.
159500
159600*-----------------------------------------------------------------
159700 0253-SUM-WIND-SPEED                    SECTION.
159800*    ONE WEATHER-TABLE ENTRY'S WIND SPEED INTO THE RUNNING SUM
159900*    FOR THE STRONG-WINDS AVERAGE ABOVE.
160000*-----------------------------------------------------------------
160100
160200     ADD WS-WTH-WIND-SPD(WTH-IDX) TO WS-WIND-SPD-SUM.
160300
160400 0253-SUM-WIND-SPEED-EXIT.                  EXIT.
160500
160600*-----------------------------------------------------------------
160700 0270-BUILD-RECOMMENDATION                  SECTION.
160800*    DRIVES THE RECOMMENDATION-BUILDER UNIT (R16-R18).
160900*-----------------------------------------------------------------
161000
161100     PERFORM 0271-CLASSIFY-PRIORITY.
161200     PERFORM 0272-BUILD-ACTION-TEXT.
161300     PERFORM 0273-BUILD-STEP-TEXT.
161400
161500 0270-BUILD-RECOMMENDATION-EXIT.                EXIT.
161600
161700*-----------------------------------------------------------------
161800 0271-CLASSIFY-PRIORITY               SECTION.
161900*    R16 - PRIORITY FROM SAVINGS PERCENTAGE.
162000*-----------------------------------------------------------------
162100
162200*    THREE FLAT BREAKS - 5 PERCENT AND 2 PERCENT - MATCHING THE
162300*    PRIORITY-CODE NUMBERS (9/6/3) THE OLDER MAINTENANCE-TICKET
162400*    SYSTEM USES FOR ITS OWN HIGH/MEDIUM/LOW SEVERITY FIELD.
162500     IF WS-REC-SAV-PCT >= 5
162600         MOVE "HIGH  " TO WS-REC-PRIORITY
162700         MOVE 9        TO WS-REC-PRI-NUM
162800     ELSE
162900         IF WS-REC-SAV-PCT >= 2
163000             MOVE "MEDIUM" TO WS-REC-PRIORITY
163100             MOVE 6        TO WS-REC-PRI-NUM
163200         ELSE
163300             MOVE "LOW   " TO WS-REC-PRIORITY
163400             MOVE 3        TO WS-REC-PRI-NUM
163500         END-IF
163600     END-IF.
163700
163800 0271-CLASSIFY-PRIORITY-EXIT.             EXIT.
163900
164000*-----------------------------------------------------------------
164100 0272-BUILD-ACTION-TEXT                          SECTION.
164200*    R17 - ACTION-REQUIRED TEXT, ONE OF THREE FIXED PATTERNS.
164300*-----------------------------------------------------------------
164400
164500*    FLIGHT LEVEL IS THE ALTITUDE IN HUNDREDS OF FEET, TRUNCATED -
164600*    SEE WS-FL-BEST'S DEFINITION FOR WHY TRUNCATION RATHER THAN
164700*    ROUNDING IS CORRECT HERE.
164800     MOVE SPACES TO WS-REC-ACTION.
164900     COMPUTE WS-FL-BEST = WS-SC-BEST-ALT / 100.
165000     COMPUTE WS-FL-SAV-WHOLE = WS-REC-FUEL-SAV.
165100
165200     EVALUATE WS-REC-TYPE
165300         WHEN "ALTITUDE-OPTIMIZATION   "
165400             STRING "REQUEST ALTITUDE CHANGE TO FL"
165500                        DELIMITED BY SIZE
165600                    WS-FL-BEST         DELIMITED BY SIZE
165700                    " FOR "            DELIMITED BY SIZE
165800                    WS-FL-SAV-WHOLE    DELIMITED BY SIZE
165900                    "KG FUEL SAVINGS"  DELIMITED BY SIZE
166000                 INTO WS-REC-ACTION
166100             END-STRING
166200         WHEN "ROUTE-MODIFICATION      "
166300             STRING "REVIEW ROUTE MODIFICATIONS FOR "
166400                        DELIMITED BY SIZE
166500                    WS-FL-SAV-WHOLE    DELIMITED BY SIZE
166600                    "KG FUEL SAVINGS"  DELIMITED BY SIZE
166700                 INTO WS-REC-ACTION
166800             END-STRING
166900         WHEN OTHER
167000             STRING "IMPLEMENT OPTIMIZATION FOR "
167100                        DELIMITED BY SIZE
167200                    WS-FL-SAV-WHOLE    DELIMITED BY SIZE
167300                    "KG FUEL SAVINGS"  DELIMITED BY SIZE
167400                 INTO WS-REC-ACTION
167500             END-STRING
167600     END-EVALUATE.
167700
167800 0272-BUILD-ACTION-TEXT-EXIT.                        EXIT.
167900
168000*-----------------------------------------------------------------
168100 0273-BUILD-STEP-TEXT                        SECTION.
168200*    R18 - FIXED 5-LINE STEP LIST FOR THE ALTITUDE VARIANT
168300*    (EMBEDS FL<BEST/100>), 4-LINE GENERIC LIST OTHERWISE.
168400*    TEXT IS FIXED PER RECOMMENDATION TYPE - PRINTED AS-IS.
168500*-----------------------------------------------------------------
168600
168700     MOVE SPACES TO WS-STEP-ENTRY(1) WS-STEP-ENTRY(2)
168800                    WS-STEP-ENTRY(3) WS-STEP-ENTRY(4)
168900                    WS-STEP-ENTRY(5).
169000
169100     IF WS-REC-TYPE = "ALTITUDE-OPTIMIZATION   "
169200         STRING "1. CONTACT ATC FOR CLEARANCE TO FL"
169300                    DELIMITED BY SIZE
169400                WS-FL-BEST DELIMITED BY SIZE
169500             INTO WS-STEP-ENTRY(1)
169600         END-STRING
169700         MOVE "2. CONFIRM AIRCRAFT PERFORMANCE ENVELOPE ALLOWS"
169800             TO WS-STEP-ENTRY(2)
169900         MOVE "3. NOTIFY FLIGHT CREW OF ALTITUDE CHANGE"
170000             TO WS-STEP-ENTRY(3)
170100         MOVE "4. UPDATE FLIGHT PLAN AND FUEL LOAD SHEET"
170200             TO WS-STEP-ENTRY(4)
170300         MOVE "5. MONITOR FUEL BURN AGAINST REVISED ESTIMATE"
170400             TO WS-STEP-ENTRY(5)
170500     ELSE
170600         MOVE "1. REVIEW PROPOSED ROUTE MODIFICATIONS WITH ATC"
170700             TO WS-STEP-ENTRY(1)
170800         MOVE "2. COORDINATE WITH FLIGHT CREW ON ROUTE CHANGES"
170900             TO WS-STEP-ENTRY(2)
171000         MOVE "3. UPDATE FLIGHT PLAN DOCUMENTATION"
171100             TO WS-STEP-ENTRY(3)
171200         MOVE "4. MONITOR FUEL BURN AGAINST REVISED ESTIMATE"
171300             TO WS-STEP-ENTRY(4)
171400     END-IF.
171500
171600 0273-BUILD-STEP-TEXT-EXIT.                      EXIT.
171700
171800*-----------------------------------------------------------------
171900 0280-WRITE-RECOMMENDATION                  SECTION.
172000*    ONE OUTPUT RECORD PER OPTIMIZED FLIGHT - THE STEP TEXT BUILT
172100*    BY 0273 IS NOT PART OF THIS RECORD, IT GOES TO THE REPORT
172200*    FILE ONLY (SEE 0151-PRINT-STEPS) SINCE RECOMMEND-FILE FEEDS
172300*    A DOWNSTREAM DISPATCH SYSTEM THAT HAS NO USE FOR PRINT TEXT.
172400*-----------------------------------------------------------------
172500
172600     MOVE WS-CF-FLT-ID       TO REG-REC-FLT-ID.
172700     MOVE WS-REC-TYPE        TO REG-REC-TYPE.
172800     MOVE WS-REC-PRIORITY    TO REG-REC-PRIORITY.
172900     MOVE WS-REC-PRI-NUM     TO REG-REC-PRI-NUM.
173000     MOVE WS-SC-ORIGINAL-FUEL TO REG-REC-ORIG-FUEL.
173100     MOVE WS-SC-BEST-FUEL    TO REG-REC-OPT-FUEL.
173200     MOVE WS-REC-FUEL-SAV    TO REG-REC-FUEL-SAV.
173300     MOVE WS-REC-SAV-PCT     TO REG-REC-SAV-PCT.
173400     MOVE WS-SC-BEST-ALT     TO REG-REC-OPT-ALT.
173500     MOVE WS-REC-TIME-IMPACT TO REG-REC-TIME-IMPACT.
173600     MOVE WS-REC-CONFIDENCE  TO REG-REC-CONFIDENCE.
173700     MOVE WS-REC-COST-SAV    TO REG-REC-COST-SAV.
173800     MOVE WS-REC-ACTION      TO REG-REC-ACTION.
173900
174000     WRITE REG-RECOMMEND-REC.
174100     IF WS-FILE-STATUS-RECOMM NOT = "00"
174200         DISPLAY WS-MSG-WRITE-FAIL
174300         MOVE 16 TO RETURN-CODE
174400         STOP RUN
174500     END-IF.
174600
174700 0280-WRITE-RECOMMENDATION-EXIT.                EXIT.
174800
174900*-----------------------------------------------------------------
175000 0290-ACCUMULATE-TOTALS                      SECTION.
175100*    R19 - RUNNING BATCH TOTALS.
175200*-----------------------------------------------------------------
175300
175400     ADD 1 TO WS-FLT-CNT.
175500     ADD WS-REC-FUEL-SAV TO WRK-SUM-FUEL-SAV-ACC.
175600     ADD WS-REC-COST-SAV TO WRK-SUM-COST-SAV-ACC.
175700     ADD WS-REC-CONFIDENCE TO WRK-SUM-CONF-ACC.
175800     IF WS-REC-PRIORITY = "HIGH  "
175900         ADD 1 TO WS-HIGH-CNT
176000     END-IF.
176100
176200 0290-ACCUMULATE-TOTALS-EXIT.                    EXIT.
176300
176400*-----------------------------------------------------------------
176500 0140-PRINT-HEADING                        SECTION.
176600*    THREE-LINE PAGE HEADING, PRINTED EXACTLY ONCE AT THE TOP OF
176700*    THE REPORT - THIS BATCH DOES NOT PAGE-BREAK ON A ROW COUNT,
176800*    SO THERE IS NO SECOND CALL TO THIS PARAGRAPH ANYWHERE.
176900*-----------------------------------------------------------------
177000
177100     MOVE WS-RUN-DATE-EDIT TO WRK-RPT-RUN-DATE.
177200
177300     MOVE WRK-RPT-HEADER-1 TO WRK-REPORT-LINE.
177400     PERFORM 0160-WRITE-LINE.
177500     MOVE WRK-RPT-HEADER-2 TO WRK-REPORT-LINE.
177600     PERFORM 0160-WRITE-LINE.
177700     MOVE WRK-RPT-HEADER-3 TO WRK-REPORT-LINE.
177800     PERFORM 0160-WRITE-LINE.
177900
178000 0140-PRINT-HEADING-EXIT.                      EXIT.
178100
178200*-----------------------------------------------------------------
178300 0150-PRINT-DETAIL                          SECTION.
178400*    FOUR PRINT LINES PER FLIGHT - NUMERIC/CLASSIFICATION FIELDS,
178500*    ACTION TEXT, JUSTIFICATION TEXT, THEN ZERO TO FIVE STEP LINES
178600*    (0151, BELOW) - CLOSED OUT WITH A BLANK SEPARATOR LINE SO
178700*    CONSECUTIVE FLIGHTS DON'T RUN TOGETHER ON THE PRINTOUT.
178800*-----------------------------------------------------------------
178900
179000     MOVE WS-CF-FLT-ID       TO WRK-DET-FLT-ID.
179100     STRING WS-CF-ORIGIN DELIMITED BY SIZE
179200            "-"          DELIMITED BY SIZE
179300            WS-CF-DEST   DELIMITED BY SIZE
179400         INTO WRK-DET-ROUTE
179500     END-STRING.
179600     MOVE WS-CF-ACFT-TYPE    TO WRK-DET-ACFT-TYPE.
179700     COMPUTE WRK-DET-PLAN-FL = WS-CF-CRZ-ALT / 100.
179800     COMPUTE WRK-DET-OPT-FL  = WS-SC-BEST-ALT / 100.
179900     MOVE WS-SC-ORIGINAL-FUEL TO WRK-DET-ORIG-FUEL.
180000     MOVE WS-SC-BEST-FUEL     TO WRK-DET-OPT-FUEL.
180100     MOVE WS-REC-FUEL-SAV     TO WRK-DET-FUEL-SAV.
180200     MOVE WS-REC-SAV-PCT      TO WRK-DET-SAV-PCT.
180300     MOVE WS-REC-COST-SAV     TO WRK-DET-COST-SAV.
180400     MOVE WS-REC-TYPE         TO WRK-DET-REC-TYPE.
180500     MOVE WS-REC-PRIORITY     TO WRK-DET-PRIORITY.
180600     COMPUTE WRK-DET-CONF-PCT = WS-REC-CONFIDENCE * 100.
180700     MOVE WS-REC-TIME-IMPACT  TO WRK-DET-TIME-IMPACT.
180800
180900     MOVE WRK-RPT-DETAIL-1 TO WRK-REPORT-LINE.
181000     PERFORM 0160-WRITE-LINE.
181100
181200     MOVE WS-REC-ACTION TO WRK-DET-ACTION.
181300     MOVE WRK-RPT-DETAIL-2 TO WRK-REPORT-LINE.
181400     PERFORM 0160-WRITE-LINE.
181500
181600     MOVE WS-REC-JUSTIF TO WRK-DET-JUSTIF.
181700     MOVE WRK-RPT-DETAIL-3 TO WRK-REPORT-LINE.
181800     PERFORM 0160-WRITE-LINE.
181900
182000     PERFORM 0151-PRINT-STEPS
182100         VARYING STP-IDX FROM 1 BY 1
182200         UNTIL STP-IDX > 5.
182300
182400     MOVE WRK-RPT-BLANK-LINE TO WRK-REPORT-LINE.
182500     PERFORM 0160-WRITE-LINE.
182600
182700 0150-PRINT-DETAIL-EXIT.                        EXIT.
182800
182900 0151-PRINT-STEPS                           SECTION.
183000*    PERFORM-VARYING BODY FOR THE STEP-LIST PRINT LOOP - A BLANK
183100*    ENTRY (THE FOURTH SLOT ON A ROUTE-MODIFICATION RECOMMENDATION,
183200*    SINCE THAT VARIANT ONLY FILLS FOUR OF THE FIVE SLOTS) PRINTS
183300*    NOTHING RATHER THAN A BLANK STEP LINE.
183400*-----------------------------------------------------------------
183500
183600     IF WS-STEP-ENTRY(STP-IDX) NOT = SPACES
183700         MOVE WS-STEP-ENTRY(STP-IDX) TO WRK-DET-STEP
183800         MOVE WRK-RPT-DETAIL-4 TO WRK-REPORT-LINE
183900         PERFORM 0160-WRITE-LINE
184000     END-IF.
184100
184200 0151-PRINT-STEPS-EXIT.                         EXIT.
184300
184400*-----------------------------------------------------------------
184500 0160-WRITE-LINE                       SECTION.
184600*    SINGLE CHOKE POINT FOR EVERY LINE THIS PROGRAM WRITES TO
184700*    REPORT-FILE - HEADINGS, DETAIL, STEPS AND SUMMARY ALL COME
184800*    THROUGH HERE SO THE FILE-STATUS CHECK IS WRITTEN ONCE.
184900*-----------------------------------------------------------------
185000
185100     WRITE WRK-REPORT-LINE.
185200     IF WS-FILE-STATUS-REPORT NOT = "00"
185300         DISPLAY WS-MSG-WRITE-FAIL
185400         MOVE 16 TO RETURN-CODE
185500         STOP RUN
185600     END-IF.
185700
185800 0160-WRITE-LINE-EXIT.                     EXIT.
185900
186000*-----------------------------------------------------------------
186100 0900-TERMINATE                            SECTION.
186200*    END OF JOB - PRINT THE BATCH SUMMARY, CLOSE EVERYTHING IN
186300*    THE ORDER IT WAS OPENED, LOG NORMAL COMPLETION TO THE
186400*    OPERATOR CONSOLE.  RETURN-CODE IS LEFT AT ITS DEFAULT ZERO -
186500*    ONLY THE FATAL OPEN/READ/WRITE PATHS SET IT TO 16.
186600*-----------------------------------------------------------------
186700
186800     PERFORM 0910-PRINT-SUMMARY.
186900
187000     CLOSE FLIGHTS-FILE.
187100     CLOSE WAYPOINTS-FILE.
187200     CLOSE WEATHER-FILE.
187300     CLOSE RECOMMEND-FILE.
187400     CLOSE REPORT-FILE.
187500
187600     DISPLAY WS-MSG-NORMAL-EOJ.
187700
187800 0900-TERMINATE-EXIT.                          EXIT.
187900
188000*-----------------------------------------------------------------
188100 0910-PRINT-SUMMARY                           SECTION.
188200*    R19 - AVERAGES DIVIDED OUT AT END OF BATCH.
188300*-----------------------------------------------------------------
188400
188500     MOVE WRK-RPT-BLANK-LINE TO WRK-REPORT-LINE.
188600     PERFORM 0160-WRITE-LINE.
188700
188800     MOVE WS-FLT-CNT TO WRK-SUM-FLT-CNT.
188900     MOVE WRK-RPT-SUMMARY-1 TO WRK-REPORT-LINE.
189000     PERFORM 0160-WRITE-LINE.
189100
189200     MOVE WRK-SUM-FUEL-SAV-ACC TO WRK-SUM-FUEL-SAV.
189300     MOVE WRK-RPT-SUMMARY-2 TO WRK-REPORT-LINE.
189400     PERFORM 0160-WRITE-LINE.
189500
189600     MOVE WRK-SUM-COST-SAV-ACC TO WRK-SUM-COST-SAV.
189700     MOVE WRK-RPT-SUMMARY-3 TO WRK-REPORT-LINE.
189800     PERFORM 0160-WRITE-LINE.
189900
190000     MOVE WS-HIGH-CNT TO WRK-SUM-HIGH-CNT.
190100     MOVE WRK-RPT-SUMMARY-4 TO WRK-REPORT-LINE.
190200     PERFORM 0160-WRITE-LINE.
190300
190400     IF WS-FLT-CNT > 0
190500         COMPUTE WRK-SUM-AVG-CONF ROUNDED =
190600             (WRK-SUM-CONF-ACC / WS-FLT-CNT) * 100
190700     ELSE
190800         MOVE ZERO TO WRK-SUM-AVG-CONF
190900     END-IF.
191000     MOVE WRK-RPT-SUMMARY-5 TO WRK-REPORT-LINE.
191100     PERFORM 0160-WRITE-LINE.
191200
191300 0910-PRINT-SUMMARY-EXIT.                         EXIT.
