000100*-----------------------------------------------------------------
000200*    IN-MEMORY WEATHER TABLE - PARALLELS WS-ROUTE-TABLE, ONE
000300*    ENTRY PER WAYPOINT ON THE CURRENT FLIGHT'S ROUTE.  LOADED
000400*    FROM THE WEATHER FILE OR SYNTHESIZED - SEE 0220-OBTAIN-WEATHER.
000410*    20 ENTRIES IS THE SAME CEILING AS WS-ROUTE-TABLE - A ROUTE
000420*    CANNOT HAVE MORE WEATHER ENTRIES THAN IT HAS WAYPOINTS.
000500*-----------------------------------------------------------------
000600 01  WS-WEATHER-TABLE.
000610*        HOW MANY OF THE 20 ENTRIES BELOW ARE ACTUALLY LOADED FOR
000620*        THE FLIGHT NOW IN PROGRESS - ALSO THE DIVISOR FOR THE
000630*        R5 WIND-IMPACT AVERAGE AND THE R13 STRONG-WINDS AVERAGE.
000700     05  WS-WTHR-CNT             PIC 9(03) COMP-3 VALUE ZERO.
000800     05  WS-WTHR-ENTRY OCCURS 20 TIMES INDEXED BY WTH-IDX.
000810*            TEMPERATURE, WIND SPEED/DIRECTION, VISIBILITY AND
000820*            CONDITIONS - SAME MEANING AS THE FILE RECORD THIS
000830*            ENTRY WAS LOADED FROM (SEE FOFWTREC), REPACKED HERE
000840*            AS COMP-3 FOR THE ARITHMETIC DONE AGAINST THEM.
000900         10  WS-WTH-TEMP         PIC S9(03)V9 COMP-3.
001000         10  WS-WTH-WIND-SPD     PIC 9(03) COMP-3.
001100         10  WS-WTH-WIND-DIR     PIC 9(03) COMP-3.
001200         10  WS-WTH-VISIBILITY   PIC 9(02)V9 COMP-3.
001300         10  WS-WTH-CONDITIONS   PIC X(20).
001400         10  FILLER              PIC X(04).
