000100*=================================================================
000200*    FOFRCREC  -  RECOMMENDATION RECORD  (RECOMMENDATIONS, OUTPUT)
000300*    ONE RECORD PER FLIGHT, LINE SEQUENTIAL.
000400*=================================================================
000500 01  REG-RECOMMEND-REC.
000600*        MATCHES REG-FLT-ID ON THE FLIGHT MASTER (FOFFLREC) -
000700*        THIS RECOMMENDATION AND ITS SOURCE FLIGHT ARE TIED BY
000800*        THIS FIELD ALONE, THERE IS NO OTHER LINK BETWEEN THE
000900*        RECOMMENDATIONS FILE AND THE FLIGHTS FILE.
001000     05  REG-REC-FLT-ID          PIC X(08).
001100*        ONE OF THE FIXED RECOMMENDATION-TYPE LITERALS BUILT BY
001200*        0251-CLASSIFY-TYPE (R10/R11) - EITHER
001300*        ALTITUDE-OPTIMIZATION OR ROUTE-MODIFICATION.
001400     05  REG-REC-TYPE            PIC X(24).
001500*        HIGH / MEDIUM / LOW, SET FROM REG-REC-PRI-NUM BELOW.
001600     05  REG-REC-PRIORITY        PIC X(06).
001700*        9/6/3 SCALE SET BY 0271-CLASSIFY-PRIORITY (R16), DRIVING
001800*        REG-REC-PRIORITY ABOVE.
001900     05  REG-REC-PRI-NUM         PIC 9(01).
002000*        AS-FILED FUEL FIGURE, KG, CARRIED FORWARD UNCHANGED FOR
002100*        THE REPORT'S BEFORE/AFTER COMPARISON.
002200     05  REG-REC-ORIG-FUEL       PIC 9(06)V9.
002300*        FUEL AT THE WINNING CANDIDATE ALTITUDE (R8-R12).
002400     05  REG-REC-OPT-FUEL        PIC 9(06)V9.
002500*        ORIG MINUS OPT - CAN BE ZERO WHEN THE FILED ALTITUDE WON.
002600     05  REG-REC-FUEL-SAV        PIC 9(06)V9.
002700*        FUEL-SAV EXPRESSED AS A PERCENT OF ORIG-FUEL.
002800     05  REG-REC-SAV-PCT         PIC 9(03)V9(03).
002900*        THE WINNING CANDIDATE ALTITUDE, FEET - MAY EQUAL THE
003000*        FILED ALTITUDE ON A NO-CHANGE-OPTIMAL RESULT.
003100     05  REG-REC-OPT-ALT         PIC 9(05).
003200*        SIGNED MINUTES, FLIGHT-TIME DELTA VERSUS THE FILED PLAN -
003300*        NEGATIVE IS FASTER.  SIGN-SEPARATE SO A PRINT OF THE RAW
003400*        RECORD SHOWS THE SIGN WITHOUT AN OVERPUNCH LOOKUP TABLE.
003500     05  REG-REC-TIME-IMPACT     PIC S9(03)
003600                                 SIGN LEADING SEPARATE.
003700*        CONFIDENCE SCORE FROM 0252-CALC-CONFIDENCE (R12),
003800*        0.000-0.950 - THE PARAGRAPH CAPS IT AT 0.95 SO A
003900*        RECOMMENDATION NEVER PRINTS AS ABSOLUTE CERTAINTY.
004000     05  REG-REC-CONFIDENCE      PIC 9V9(03).
004100*        DOLLAR VALUE OF THE FUEL SAVINGS AT STANDARD FUEL PRICE.
004200     05  REG-REC-COST-SAV        PIC 9(07)V99.
004300*        FREE-TEXT ACTION LINE PRINTED ON THE REPORT'S ACTION ROW.
004400     05  REG-REC-ACTION          PIC X(80).
004500     05  FILLER                  PIC X(12).
